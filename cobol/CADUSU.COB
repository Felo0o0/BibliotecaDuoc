000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. CADUSU-COB.
000120 AUTHOR. M. R. CORDEIRO.
000130 INSTALLATION. EMPRESA S/A - CPD SISTEMAS.
000140 DATE-WRITTEN. 22/08/1988.
000150 DATE-COMPILED.
000160 SECURITY. USO RESTRITO - SETOR DE SISTEMAS.
000170*    EMPRESA S/A
000180*    ANALISTA         :M. R. CORDEIRO
000190*    PROGRAMADOR(A)   :M. R. CORDEIRO
000200*    FINALIDADE       :CADASTRAMENTO DO REGISTRO DE USUARIOS DA
000210*                      BIBLIOTECA CENTRAL, A PARTIR DE ARQUIVO
000220*                      SEQUENCIAL RECEBIDO DA COORDENADORIA (CSV)
000230*    DATA             :22/08/1988
000240*
000250*    VRS    DATA          PROGR   DESCRICAO
000260*    1.0    22/08/1988    MRC     IMPLANTACAO - USUARIO EM ARQ
000270*                                 INDEXADO POR MATRICULA
000280*    1.1    07/02/1991    MRC     VALIDACAO DE NOME DO USUARIO
000290*    1.2    19/06/1992    LTA     DUPLICIDADE DE MATRICULA PASSA
000300*                                 A SER REJEITADA NO CADASTRO
000310*    1.3    11/05/1995    LTA     ROTINA DE VALIDACAO DE E-MAIL
000320*    1.4    28/12/1998    JCK     AJUSTE ANO 2000 - REVISAO DAS
000330*                                 AREAS DE DATA (BUG AA/00)
000340*    1.5    11/01/1999    JCK     TESTE DE VIRADA DE SECULO OK
000350*    2.0    05/06/2001    FS      NOVO SISTEMA DE CIRCULACAO -    CIRC-102
000360*                                 REGISTRO PASSA A SER CARREGADO
000370*                                 POR IMPORTACAO CSV, SEM MAIS O
000380*                                 ARQ INDEXADO CADALUNO
000390*    2.1    22/08/2001    FS      LINHA MALFORMADA NAO ABORTA O   CIRC-114
000400*                                 LOTE, PASSA A SER CONTADA COMO
000410*                                 ERRO
000420*    2.2    09/01/2002    RVN     USUARIO NOVO ENTRA SEMPRE COMO  CIRC-148
000430*                                 ATIVO (S), SEM TELA DE CONFIRMA
000440*    2.3    30/04/2003    RVN     RETIRADA TELA DE CADASTRO MANUALCIRC-160
000450*                                 - PROCESSO 100% EM LOTE
000460
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM
000510     CLASS CLASSE-NUMERICA IS "0" THRU "9"
000520     CLASS CLASSE-ALFA IS "A" THRU "Z", "a" THRU "z"
000530     UPSI-0 ON STATUS IS SW-VALIDACAO-RIGIDA
000540            OFF STATUS IS SW-VALIDACAO-NORMAL.
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570     SELECT USUARIO-CSV ASSIGN TO DISK
000580                        ORGANIZATION LINE SEQUENTIAL
000590                        FILE STATUS STATUS-CSV.
000600     SELECT USUREG-DAT  ASSIGN TO DISK
000610                        ORGANIZATION LINE SEQUENTIAL
000620                        FILE STATUS STATUS-REG.
000630
000640 DATA DIVISION.
000650 FILE SECTION.
000660 FD  USUARIO-CSV
000670     LABEL RECORD STANDARD
000680     VALUE OF FILE-ID "USUARIO.CSV".
000690 01  REG-USUARIO-CSV.
000700     05  LINHA-USU-CSV         PIC X(240).
000710* REDEFINICAO PARA ESPIAR O 1O CARACTER (LINHA DE COMENTARIO)
000720 01  REG-USUARIO-ALT REDEFINES REG-USUARIO-CSV.
000730     05  LIN-PRIMEIRO-CAR      PIC X(01).
000740     05  FILLER                PIC X(239).
000750
000760 FD  USUREG-DAT
000770     LABEL RECORD STANDARD
000780     VALUE OF FILE-ID "USUREG.DAT".
000790 01  REG-USUARIO.
000800* CHAVE DO CADASTRO - MATRICULA DO USUARIO.
000810     05  USU-ID-DETALHE.
000820         10  USU-ID-PARTE-1    PIC X(05).
000830         10  USU-ID-PARTE-2    PIC X(05).
000840     05  USU-ID-FLAT REDEFINES USU-ID-DETALHE
000850                               PIC X(10).
000860     05  USU-NOME              PIC X(100).
000870* ENDERECO ELETRONICO DO USUARIO, VALIDADO NA ENTRADA.
000880     05  USU-EMAIL             PIC X(100).
000890     05  USU-ATIVO             PIC X(01).
000900     05  FILLER                PIC X(29).
000910
000920 WORKING-STORAGE SECTION.
000930* CODIGO DE RETORNO DA OPERACAO DE E/S NO ARQUIVO.
000940 01  STATUS-CSV                PIC X(02) VALUE SPACES.
000950 01  STATUS-REG                PIC X(02) VALUE SPACES.
000960 01  WS-NOME-ARQ-CSV           PIC X(12) VALUE "USUARIO.CSV".
000970 01  WS-NOME-OK                PIC X(01) VALUE "S".
000980     88  NOME-VALIDO                     VALUE "S".
000990 77  WS-LINHA                  PIC 9(05) COMP VALUE ZEROS.
001000 77  IR-TOTAL                  PIC 9(05) COMP VALUE ZEROS.
001010 77  IR-IMPORTADOS             PIC 9(05) COMP VALUE ZEROS.
001020 77  IR-DUPLICADOS             PIC 9(05) COMP VALUE ZEROS.
001030 77  IR-ERROS                  PIC 9(05) COMP VALUE ZEROS.
001040 01  WS-MAX-USUARIOS           PIC 9(05) COMP VALUE 00500.
001050 01  WS-QTD-USUARIOS           PIC 9(05) COMP VALUE ZEROS.
001060 77  WS-IDX                    PIC 9(05) COMP VALUE ZEROS.
001070 01  WS-ACHOU-DUP              PIC X(01) VALUE "N".
001080     88  ACHOU-DUPLICADO                 VALUE "S".
001090
001100* TABELA DO REGISTRO EM MEMORIA - USADA SOMENTE PARA A CRITICA
001110* DE MATRICULA (ID) JA CADASTRADA NESTA MESMA CARGA
001120 01  TAB-REGISTRO.
001130     05  TAB-USUARIO OCCURS 500 TIMES
001140                     INDEXED BY IX-USUARIO.
001150         10  TAB-ID            PIC X(10).
001160
001170* AREA DE QUEBRA DOS 3 CAMPOS DO REGISTRO CSV (ID,NOME,EMAIL)
001180 01  WS-CAMPOS.
001190     05  WS-CAMPO OCCURS 3 TIMES
001200                  PIC X(100).
001210 01  WS-TAM-CAMPO-TAB.
001220     05  WS-TAM-CAMPO OCCURS 3 TIMES
001230                      PIC 9(03) COMP.
001240 01  WS-VIRGULAS               PIC 9(03) COMP VALUE ZEROS.
001250 01  WS-QTD-CAMPOS             PIC 9(01) COMP VALUE 1.
001260 01  WS-POS                    PIC 9(03) COMP VALUE ZEROS.
001270 01  WS-TAM-LINHA              PIC 9(03) COMP VALUE ZEROS.
001280 01  WS-TAM-ATUAL              PIC 9(03) COMP VALUE ZEROS.
001290 01  WS-NOVO-TAM               PIC 9(03) COMP VALUE ZEROS.
001300 01  WS-DENTRO-ASPAS           PIC X(01) VALUE "N".
001310     88  DENTRO-DE-ASPAS                 VALUE "S".
001320 01  WS-CAR                    PIC X(01).
001330 01  WS-CAMPO-ATUAL            PIC X(100) VALUE SPACES.
001340
001350* AREA DE VALIDACAO DA MATRICULA (ID) - CONFERE TAMANHO 3-100
001360 01  WS-ID-BRUTO.
001370     05  WS-ID-CAR OCCURS 10 TIMES
001380                    PIC X(01).
001390 01  WS-ID-BRUTO-FLAT REDEFINES WS-ID-BRUTO
001400                               PIC X(10).
001410
001420* AREA DE VALIDACAO DO E-MAIL (1 ARROBA, LOCAL VALIDO, DOMINIO
001430* COM PONTO E TLD DE 2+ LETRAS)
001440 01  WS-QTD-ARROBA             PIC 9(03) COMP VALUE ZEROS.
001450 01  WS-POS-ARROBA             PIC 9(03) COMP VALUE ZEROS.
001460 01  WS-TAM-LOCAL              PIC 9(03) COMP VALUE ZEROS.
001470 01  WS-TAM-DOMINIO            PIC 9(03) COMP VALUE ZEROS.
001480 01  WS-POS-DOM-INI            PIC 9(03) COMP VALUE ZEROS.
001490 01  WS-ACHOU-PONTO            PIC X(01) VALUE "N".
001500     88  ACHOU-PONTO-DOMINIO              VALUE "S".
001510 01  WS-POS-ULT-PONTO          PIC 9(03) COMP VALUE ZEROS.
001520 01  WS-TAM-TLD                PIC 9(03) COMP VALUE ZEROS.
001530 01  WS-TLD-OK                 PIC X(01) VALUE "N".
001540     88  TLD-VALIDO                       VALUE "S".
001550* ENDERECO ELETRONICO DO USUARIO, VALIDADO NA ENTRADA.
001560 01  WS-EMAIL-OK               PIC X(01) VALUE "N".
001570     88  EMAIL-VALIDO                     VALUE "S".
001580
001590 01  WS-CAMPO-OK               PIC X(01) VALUE "N".
001600     88  CAMPO-VALIDO                    VALUE "S".
001610 01  WS-LINHA-OK               PIC X(01) VALUE "N".
001620     88  LINHA-VALIDA                    VALUE "S".
001630
001640 PROCEDURE DIVISION.
001650
001660* ROTINA PRINCIPAL - CARGA DO REGISTRO DE USUARIOS A PARTIR DO CSV
001670 0000-INICIO.
001680     GO TO 0050-VALIDA-NOME-ARQ.
001690
001700* 0050 - CONFERE SE O NOME DO ARQUIVO OBEDECE A NORMA DO CPD
001710* (SEM CARACTER INVALIDO E TERMINADO EM .CSV)
001720 0050-VALIDA-NOME-ARQ.
001730     MOVE "S" TO WS-NOME-OK.
001740     MOVE 1 TO WS-POS.
001750 0055-CONFERE-CAR.
001760     IF WS-POS > 11
001770        GO TO 0060-CONFERE-EXT
001780     END-IF.
001790     MOVE WS-NOME-ARQ-CSV(WS-POS:1) TO WS-CAR.
001800     IF WS-CAR = "<" OR WS-CAR = ">" OR WS-CAR = ":"
001810        OR WS-CAR = QUOTE OR WS-CAR = "/"
001820        OR WS-CAR = "\" OR WS-CAR = "|"
001830        OR WS-CAR = "?" OR WS-CAR = "*"
001840        MOVE "N" TO WS-NOME-OK
001850     END-IF.
001860     ADD 1 TO WS-POS.
001870     GO TO 0055-CONFERE-CAR.
001880 0060-CONFERE-EXT.
001890     IF WS-NOME-ARQ-CSV(8:4) NOT = ".CSV"
001900        MOVE "N" TO WS-NOME-OK
001910     END-IF.
001920     IF NOME-VALIDO
001930        GO TO 0100-ABRE-ARQUIVOS
001940     END-IF.
001950     DISPLAY "CADUSU-COB: NOME DE ARQUIVO INVALIDO - "
001960             WS-NOME-ARQ-CSV.
001970     IF SW-VALIDACAO-RIGIDA
001980        STOP RUN
001990     END-IF.
002000     GO TO 0100-ABRE-ARQUIVOS.
002010
002020 0100-ABRE-ARQUIVOS.
002030     OPEN INPUT USUARIO-CSV.
002040     IF STATUS-CSV NOT = "00"
002050        DISPLAY "CADUSU-COB: ERRO ABERTURA USUARIO.CSV "
002060                STATUS-CSV
002070        STOP RUN
002080     END-IF.
002090     OPEN OUTPUT USUREG-DAT.
002100     IF STATUS-REG NOT = "00"
002110        DISPLAY "CADUSU-COB: ERRO ABERTURA USUREG.DAT " STATUS-REG
002120        CLOSE USUARIO-CSV
002130        STOP RUN
002140     END-IF.
002150     GO TO 0700-LE-LINHA.
002160
002170* 0700 - LE UMA LINHA DO CSV E ENCAMINHA PARA VALIDACAO/GRAVACAO
002180 0700-LE-LINHA.
002190     READ USUARIO-CSV
002200         AT END
002210            GO TO 0800-TOTAIS
002220     END-READ.
002230     ADD 1 TO WS-LINHA.
002240     IF LINHA-USU-CSV = SPACES
002250        GO TO 0700-LE-LINHA
002260     END-IF.
002270     MOVE 1 TO WS-POS.
002280 0705-ACHA-1O-CAR.
002290     IF WS-POS > 240
002300        GO TO 0700-LE-LINHA
002310     END-IF.
002320     IF LINHA-USU-CSV(WS-POS:1) NOT = SPACE
002330        GO TO 0708-TESTA-COMENTARIO
002340     END-IF.
002350     ADD 1 TO WS-POS.
002360     GO TO 0705-ACHA-1O-CAR.
002370 0708-TESTA-COMENTARIO.
002380     IF LINHA-USU-CSV(WS-POS:1) = "#"
002390        GO TO 0700-LE-LINHA
002400     END-IF.
002410     ADD 1 TO IR-TOTAL.
002420     GO TO 0720-QUEBRA-CAMPOS.
002430
002440* 0720 - QUEBRA A LINHA CSV EM 3 CAMPOS, RESPEITANDO ASPAS E
002450* ASPAS DUPLICADAS DENTRO DE CAMPO ENTRE ASPAS
002460 0720-QUEBRA-CAMPOS.
002470     MOVE SPACES TO WS-CAMPOS.
002480     MOVE 1 TO WS-QTD-CAMPOS.
002490     MOVE ZEROS TO WS-VIRGULAS WS-TAM-ATUAL.
002500     MOVE SPACES TO WS-CAMPO-ATUAL.
002510     MOVE "N" TO WS-DENTRO-ASPAS.
002520     MOVE 1 TO WS-POS.
002530 0722-SCAN-CAR.
002540     IF WS-POS > 240
002550        GO TO 0725-QUEBRA-FIM
002560     END-IF.
002570     MOVE LINHA-USU-CSV(WS-POS:1) TO WS-CAR.
002580     EVALUATE TRUE
002590       WHEN WS-CAR = QUOTE
002600            AND DENTRO-DE-ASPAS
002610            AND WS-POS < 240
002620            AND LINHA-USU-CSV(WS-POS + 1:1) = QUOTE
002630          ADD 1 TO WS-TAM-ATUAL
002640          MOVE WS-CAR TO WS-CAMPO-ATUAL(WS-TAM-ATUAL:1)
002650          ADD 1 TO WS-POS
002660       WHEN WS-CAR = QUOTE AND DENTRO-DE-ASPAS
002670          MOVE "N" TO WS-DENTRO-ASPAS
002680       WHEN WS-CAR = QUOTE
002690          MOVE "S" TO WS-DENTRO-ASPAS
002700       WHEN WS-CAR = "," AND NOT DENTRO-DE-ASPAS
002710          ADD 1 TO WS-VIRGULAS
002720          IF WS-QTD-CAMPOS < 3
002730             MOVE WS-CAMPO-ATUAL TO WS-CAMPO(WS-QTD-CAMPOS)
002740             ADD 1 TO WS-QTD-CAMPOS
002750             MOVE SPACES TO WS-CAMPO-ATUAL
002760             MOVE ZEROS TO WS-TAM-ATUAL
002770          END-IF
002780       WHEN OTHER
002790          IF WS-TAM-ATUAL < 100
002800             ADD 1 TO WS-TAM-ATUAL
002810             MOVE WS-CAR TO WS-CAMPO-ATUAL(WS-TAM-ATUAL:1)
002820          END-IF
002830     END-EVALUATE.
002840     ADD 1 TO WS-POS.
002850     GO TO 0722-SCAN-CAR.
002860 0725-QUEBRA-FIM.
002870     MOVE WS-CAMPO-ATUAL TO WS-CAMPO(WS-QTD-CAMPOS).
002880     GO TO 0750-VALIDA-CAMPOS.
002890
002900* 0750 - CRITICA OS 3 CAMPOS QUEBRADOS (QTDE, BRANCO, ID, NOME
002910* E E-MAIL)
002920 0750-VALIDA-CAMPOS.
002930     MOVE "S" TO WS-LINHA-OK.
002940     COMPUTE WS-TAM-LINHA = WS-VIRGULAS + 1.
002950     IF WS-TAM-LINHA NOT = 3
002960        MOVE "N" TO WS-LINHA-OK
002970        GO TO 0790-VALIDA-FIM
002980     END-IF.
002990     GO TO 2110-ELIMINA-1.
003000
003010* 2110/2120/2130 - ELIMINA BRANCOS A ESQUERDA/DIREITA DE CADA UM
003020* DOS 3 CAMPOS (ID, NOME, E-MAIL) E CALCULA O TAMANHO
003030 2110-ELIMINA-1.
003040     MOVE ZEROS TO WS-TAM-ATUAL WS-NOVO-TAM.
003050     MOVE 100 TO WS-POS.
003060 2111-ACHA-FIM-1.
003070     IF WS-POS < 1
003080        GO TO 2113-ACHA-INI-1
003090     END-IF.
003100     IF WS-CAMPO(1)(WS-POS:1) NOT = SPACE
003110        GO TO 2113-ACHA-INI-1
003120     END-IF.
003130     SUBTRACT 1 FROM WS-POS.
003140     GO TO 2111-ACHA-FIM-1.
003150 2113-ACHA-INI-1.
003160     MOVE WS-POS TO WS-TAM-ATUAL.
003170     IF WS-TAM-ATUAL = 0
003180        GO TO 2119-FIM-1
003190     END-IF.
003200     MOVE 1 TO WS-POS.
003210 2115-ACHA-INI-1-LOOP.
003220     IF WS-POS > WS-TAM-ATUAL
003230        GO TO 2117-MONTA-1
003240     END-IF.
003250     IF WS-CAMPO(1)(WS-POS:1) NOT = SPACE
003260        GO TO 2117-MONTA-1
003270     END-IF.
003280     ADD 1 TO WS-POS.
003290     GO TO 2115-ACHA-INI-1-LOOP.
003300 2117-MONTA-1.
003310     COMPUTE WS-NOVO-TAM = WS-TAM-ATUAL - WS-POS + 1.
003320     MOVE WS-CAMPO(1)(WS-POS:WS-NOVO-TAM) TO WS-CAMPO-ATUAL.
003330     MOVE SPACES TO WS-CAMPO(1).
003340     MOVE WS-CAMPO-ATUAL(1:WS-NOVO-TAM) TO
003350          WS-CAMPO(1)(1:WS-NOVO-TAM).
003360 2119-FIM-1.
003370     MOVE WS-NOVO-TAM TO WS-TAM-CAMPO(1).
003380     MOVE "N" TO WS-CAMPO-OK.
003390     IF WS-TAM-CAMPO(1) >= 003 AND WS-TAM-CAMPO(1) <= 100
003400        MOVE "S" TO WS-CAMPO-OK
003410     END-IF.
003420     IF NOT CAMPO-VALIDO
003430        MOVE "N" TO WS-LINHA-OK
003440     END-IF.
003450     GO TO 2120-ELIMINA-2.
003460
003470 2120-ELIMINA-2.
003480     MOVE ZEROS TO WS-TAM-ATUAL WS-NOVO-TAM.
003490     MOVE 100 TO WS-POS.
003500 2121-ACHA-FIM-2.
003510     IF WS-POS < 1
003520        GO TO 2123-ACHA-INI-2
003530     END-IF.
003540     IF WS-CAMPO(2)(WS-POS:1) NOT = SPACE
003550        GO TO 2123-ACHA-INI-2
003560     END-IF.
003570     SUBTRACT 1 FROM WS-POS.
003580     GO TO 2121-ACHA-FIM-2.
003590 2123-ACHA-INI-2.
003600     MOVE WS-POS TO WS-TAM-ATUAL.
003610     IF WS-TAM-ATUAL = 0
003620        GO TO 2129-FIM-2
003630     END-IF.
003640     MOVE 1 TO WS-POS.
003650 2125-ACHA-INI-2-LOOP.
003660     IF WS-POS > WS-TAM-ATUAL
003670        GO TO 2127-MONTA-2
003680     END-IF.
003690     IF WS-CAMPO(2)(WS-POS:1) NOT = SPACE
003700        GO TO 2127-MONTA-2
003710     END-IF.
003720     ADD 1 TO WS-POS.
003730     GO TO 2125-ACHA-INI-2-LOOP.
003740 2127-MONTA-2.
003750     COMPUTE WS-NOVO-TAM = WS-TAM-ATUAL - WS-POS + 1.
003760     MOVE WS-CAMPO(2)(WS-POS:WS-NOVO-TAM) TO WS-CAMPO-ATUAL.
003770     MOVE SPACES TO WS-CAMPO(2).
003780     MOVE WS-CAMPO-ATUAL(1:WS-NOVO-TAM) TO
003790          WS-CAMPO(2)(1:WS-NOVO-TAM).
003800 2129-FIM-2.
003810     MOVE WS-NOVO-TAM TO WS-TAM-CAMPO(2).
003820     MOVE "N" TO WS-CAMPO-OK.
003830     IF WS-TAM-CAMPO(2) >= 002 AND WS-TAM-CAMPO(2) <= 100
003840        MOVE "S" TO WS-CAMPO-OK
003850     END-IF.
003860     IF NOT CAMPO-VALIDO
003870        MOVE "N" TO WS-LINHA-OK
003880     END-IF.
003890     GO TO 2130-ELIMINA-3.
003900
003910 2130-ELIMINA-3.
003920     MOVE ZEROS TO WS-TAM-ATUAL WS-NOVO-TAM.
003930     MOVE 100 TO WS-POS.
003940 2131-ACHA-FIM-3.
003950     IF WS-POS < 1
003960        GO TO 2133-ACHA-INI-3
003970     END-IF.
003980     IF WS-CAMPO(3)(WS-POS:1) NOT = SPACE
003990        GO TO 2133-ACHA-INI-3
004000     END-IF.
004010     SUBTRACT 1 FROM WS-POS.
004020     GO TO 2131-ACHA-FIM-3.
004030 2133-ACHA-INI-3.
004040     MOVE WS-POS TO WS-TAM-ATUAL.
004050     IF WS-TAM-ATUAL = 0
004060        GO TO 2139-FIM-3
004070     END-IF.
004080     MOVE 1 TO WS-POS.
004090 2135-ACHA-INI-3-LOOP.
004100     IF WS-POS > WS-TAM-ATUAL
004110        GO TO 2137-MONTA-3
004120     END-IF.
004130     IF WS-CAMPO(3)(WS-POS:1) NOT = SPACE
004140        GO TO 2137-MONTA-3
004150     END-IF.
004160     ADD 1 TO WS-POS.
004170     GO TO 2135-ACHA-INI-3-LOOP.
004180 2137-MONTA-3.
004190     COMPUTE WS-NOVO-TAM = WS-TAM-ATUAL - WS-POS + 1.
004200     MOVE WS-CAMPO(3)(WS-POS:WS-NOVO-TAM) TO WS-CAMPO-ATUAL.
004210     MOVE SPACES TO WS-CAMPO(3).
004220     MOVE WS-CAMPO-ATUAL(1:WS-NOVO-TAM) TO
004230          WS-CAMPO(3)(1:WS-NOVO-TAM).
004240 2139-FIM-3.
004250     MOVE WS-NOVO-TAM TO WS-TAM-CAMPO(3).
004260     IF WS-CAMPO(1) = SPACES OR WS-CAMPO(2) = SPACES
004270                             OR WS-CAMPO(3) = SPACES
004280        MOVE "N" TO WS-LINHA-OK
004290     END-IF.
004300     GO TO 2300-VALIDA-EMAIL.
004310
004320* 2300 - VALIDA E-MAIL: 1 ARROBA, PARTE LOCAL NAO VAZIA (LETRAS,
004330* DIGITOS, + _ . -), DOMINIO COM PONTO E TLD DE 2+ LETRAS
004340 2300-VALIDA-EMAIL.
004350     MOVE ZEROS TO WS-QTD-ARROBA WS-POS-ARROBA WS-TAM-LOCAL.
004360     MOVE ZEROS TO WS-TAM-DOMINIO WS-POS-DOM-INI WS-POS-ULT-PONTO.
004370     MOVE ZEROS TO WS-TAM-TLD.
004380     MOVE "N" TO WS-ACHOU-PONTO.
004390     MOVE "N" TO WS-EMAIL-OK.
004400     MOVE 1 TO WS-POS.
004410 2310-SCAN-ARROBA.
004420     IF WS-POS > WS-TAM-CAMPO(3)
004430        GO TO 2320-TESTA-ARROBA
004440     END-IF.
004450     IF WS-CAMPO(3)(WS-POS:1) = "@"
004460        ADD 1 TO WS-QTD-ARROBA
004470        IF WS-POS-ARROBA = 0
004480           MOVE WS-POS TO WS-POS-ARROBA
004490        END-IF
004500     END-IF.
004510     ADD 1 TO WS-POS.
004520     GO TO 2310-SCAN-ARROBA.
004530* SEM ARROBA OU COM MAIS DE UMA, O E-MAIL E REJEITADO.
004540 2320-TESTA-ARROBA.
004550     IF WS-QTD-ARROBA NOT = 1
004560        GO TO 2390-EMAIL-FIM
004570     END-IF.
004580     COMPUTE WS-TAM-LOCAL = WS-POS-ARROBA - 1.
004590     IF WS-TAM-LOCAL = 0
004600        GO TO 2390-EMAIL-FIM
004610     END-IF.
004620     MOVE 1 TO WS-POS.
004630 2330-SCAN-LOCAL.
004640     IF WS-POS > WS-TAM-LOCAL
004650        GO TO 2340-MONTA-DOMINIO
004660     END-IF.
004670     MOVE WS-CAMPO(3)(WS-POS:1) TO WS-CAR.
004680     IF WS-CAR IS CLASSE-NUMERICA OR WS-CAR IS CLASSE-ALFA
004690        OR WS-CAR = "+" OR WS-CAR = "_"
004700        OR WS-CAR = "." OR WS-CAR = "-"
004710        GO TO 2335-PROX-LOCAL
004720     END-IF.
004730     GO TO 2390-EMAIL-FIM.
004740 2335-PROX-LOCAL.
004750     ADD 1 TO WS-POS.
004760     GO TO 2330-SCAN-LOCAL.
004770* DOMINIO E TUDO O QUE VEM DEPOIS DO ARROBA ATE O FIM DO
004780* CAMPO.
004790 2340-MONTA-DOMINIO.
004800     COMPUTE WS-POS-DOM-INI = WS-POS-ARROBA + 1.
004810     COMPUTE WS-TAM-DOMINIO = WS-TAM-CAMPO(3) - WS-POS-ARROBA.
004820     IF WS-TAM-DOMINIO = 0
004830        GO TO 2390-EMAIL-FIM
004840     END-IF.
004850     MOVE WS-POS-DOM-INI TO WS-POS.
004860 2350-SCAN-DOMINIO.
004870     IF WS-POS > WS-TAM-CAMPO(3)
004880        GO TO 2360-TESTA-PONTO
004890     END-IF.
004900     IF WS-CAMPO(3)(WS-POS:1) = "."
004910        MOVE "S" TO WS-ACHOU-PONTO
004920        MOVE WS-POS TO WS-POS-ULT-PONTO
004930     END-IF.
004940     ADD 1 TO WS-POS.
004950     GO TO 2350-SCAN-DOMINIO.
004960* DOMINIO SEM PONTO NAO TEM COMO TER TLD - REJEITADO.
004970 2360-TESTA-PONTO.
004980     IF NOT ACHOU-PONTO-DOMINIO
004990        GO TO 2390-EMAIL-FIM
005000     END-IF.
005010     IF WS-POS-ULT-PONTO = WS-TAM-CAMPO(3)
005020        GO TO 2390-EMAIL-FIM
005030     END-IF.
005040     COMPUTE WS-TAM-TLD = WS-TAM-CAMPO(3) - WS-POS-ULT-PONTO.
005050     IF WS-TAM-TLD < 2
005060        GO TO 2390-EMAIL-FIM
005070     END-IF.
005080     MOVE "S" TO WS-TLD-OK.
005090     MOVE 1 TO WS-POS.
005100     COMPUTE WS-POS = WS-POS-ULT-PONTO + 1.
005110 2370-SCAN-TLD.
005120     IF WS-POS > WS-TAM-CAMPO(3)
005130        GO TO 2380-FECHA-TLD
005140     END-IF.
005150     IF WS-CAMPO(3)(WS-POS:1) IS NOT CLASSE-ALFA
005160        MOVE "N" TO WS-TLD-OK
005170     END-IF.
005180     ADD 1 TO WS-POS.
005190     GO TO 2370-SCAN-TLD.
005200 2380-FECHA-TLD.
005210     IF TLD-VALIDO
005220        MOVE "S" TO WS-EMAIL-OK
005230     END-IF.
005240 2390-EMAIL-FIM.
005250     IF NOT EMAIL-VALIDO
005260        MOVE "N" TO WS-LINHA-OK
005270     END-IF.
005280     GO TO 0790-VALIDA-FIM.
005290
005300 0790-VALIDA-FIM.
005310     IF LINHA-VALIDA
005320        GO TO 0500-GRAVA-USUARIO
005330     END-IF.
005340     ADD 1 TO IR-ERROS.
005350     DISPLAY "CADUSU-COB: LINHA " WS-LINHA " REJEITADA (ERRO)".
005360     GO TO 0700-LE-LINHA.
005370
005380* 0500 - GRAVA O USUARIO NO REGISTRO (SE MATRICULA NAO DUPLICADA)
005390* NOVO USUARIO ENTRA SEMPRE COMO ATIVO (S)
005400 0500-GRAVA-USUARIO.
005410     MOVE WS-CAMPO(1) TO WS-ID-BRUTO-FLAT.
005420     MOVE "N" TO WS-ACHOU-DUP.
005430     MOVE 1 TO WS-IDX.
005440* BUSCA SEQUENCIAL NA TABELA DE MATRICULAS DESTA CARGA.
005450 0510-PROCURA-USUARIO.
005460     IF WS-IDX > WS-QTD-USUARIOS
005470        GO TO 0520-TESTA-DUP
005480     END-IF.
005490     IF TAB-ID(WS-IDX) = WS-ID-BRUTO-FLAT
005500        MOVE "S" TO WS-ACHOU-DUP
005510        GO TO 0520-TESTA-DUP
005520     END-IF.
005530     ADD 1 TO WS-IDX.
005540     GO TO 0510-PROCURA-USUARIO.
005550 0520-TESTA-DUP.
005560     IF ACHOU-DUPLICADO
005570        ADD 1 TO IR-DUPLICADOS
005580        DISPLAY "CADUSU-COB: LINHA " WS-LINHA
005590                " MATRICULA DUPLICADA - IGNORADA"
005600        GO TO 0700-LE-LINHA
005610     END-IF.
005620     IF WS-QTD-USUARIOS >= WS-MAX-USUARIOS
005630        ADD 1 TO IR-ERROS
005640        DISPLAY "CADUSU-COB: REGISTRO CHEIO - LINHA " WS-LINHA
005650                " NAO PROCESSADA"
005660        GO TO 0700-LE-LINHA
005670     END-IF.
005680     ADD 1 TO WS-QTD-USUARIOS.
005690     MOVE WS-ID-BRUTO-FLAT TO TAB-ID(WS-QTD-USUARIOS).
005700     MOVE WS-ID-BRUTO-FLAT TO USU-ID-FLAT.
005710     MOVE WS-CAMPO(2) TO USU-NOME.
005720     MOVE WS-CAMPO(3) TO USU-EMAIL.
005730     MOVE "Y"         TO USU-ATIVO.
005740     WRITE REG-USUARIO.
005750     ADD 1 TO IR-IMPORTADOS.
005760     GO TO 0700-LE-LINHA.
005770
005780 0800-TOTAIS.
005790     DISPLAY "CADUSU-COB: TOTAL LIDO       = " IR-TOTAL.
005800     DISPLAY "CADUSU-COB: TOTAL IMPORTADO  = " IR-IMPORTADOS.
005810     DISPLAY "CADUSU-COB: TOTAL DUPLICADO  = " IR-DUPLICADOS.
005820     DISPLAY "CADUSU-COB: TOTAL COM ERRO   = " IR-ERROS.
005830     CLOSE USUARIO-CSV.
005840     CLOSE USUREG-DAT.
005850     STOP RUN.
