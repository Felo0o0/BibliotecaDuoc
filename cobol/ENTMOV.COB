000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. ENTMOV-COB.
000120 AUTHOR. R. V. NASCIMENTO.
000130 INSTALLATION. EMPRESA S/A - CPD SISTEMAS.
000140 DATE-WRITTEN. 05/06/2001.
000150 DATE-COMPILED.
000160 SECURITY. USO RESTRITO - SETOR DE SISTEMAS.
000170*    EMPRESA S/A
000180*    ANALISTA         :R. V. NASCIMENTO
000190*    PROGRAMADOR(A)   :R. V. NASCIMENTO
000200*    FINALIDADE       :ENTRADA DE MOVIMENTO DE CIRCULACAO DA
000210*                      BIBLIOTECA CENTRAL (EMPRESTIMO/DEVOLUCAO)
000220*                      A PARTIR DE ARQUIVO DE TRANSACOES EM LOTE
000230*    DATA             :05/06/2001
000240*
000250*    VRS    DATA          PROGR   DESCRICAO
000260*    1.0    05/06/2001    RVN     IMPLANTACAO - SUBSTITUI A TELA  CIRC-101
000270*                                 DE ENTRADA DE NOTAS (ENTNOTAS)
000280*    1.1    22/08/2001    RVN     CRITICA DE EMPRESTIMO DUPLICADO CIRC-115
000290*                                 (MESMO USUARIO/MESMO ISBN)
000300*    1.2    14/12/2001    FS      CALCULO DE VENCIMENTO PASSA A   CIRC-130
000310*                                 CONSIDERAR VIRADA DE MES/ANO
000320*    1.3    09/01/2002    RVN     PRAZO PADRAO DE EMPRESTIMO      CIRC-147
000330*                                 PARAMETRIZADO EM 14 DIAS
000340*    1.4    30/04/2003    RVN     RETIRADA TELA MANUAL - LEITURA  CIRC-160
000350*                                 100% DO ARQUIVO DE TRANSACOES
000360*    1.5    17/03/2004    LTA     JANELA DE SECULO NA DATA DO     CIRC-171
000370*                                 SISTEMA REVISADA (PIVO 50)
000380
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM
000430     CLASS CLASSE-NUMERICA IS "0" THRU "9"
000440     UPSI-0 ON STATUS IS SW-VALIDACAO-RIGIDA
000450            OFF STATUS IS SW-VALIDACAO-NORMAL.
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT LIVREG-DAT  ASSIGN TO DISK
000490                        ORGANIZATION LINE SEQUENTIAL
000500                        FILE STATUS STATUS-LIV.
000510     SELECT USUREG-DAT  ASSIGN TO DISK
000520                        ORGANIZATION LINE SEQUENTIAL
000530                        FILE STATUS STATUS-USU.
000540     SELECT MOVTO-CSV   ASSIGN TO DISK
000550                        ORGANIZATION LINE SEQUENTIAL
000560                        FILE STATUS STATUS-MOV.
000570     SELECT EMPREG-DAT  ASSIGN TO DISK
000580                        ORGANIZATION LINE SEQUENTIAL
000590                        FILE STATUS STATUS-EMP.
000600
000610 DATA DIVISION.
000620 FILE SECTION.
000630 FD  LIVREG-DAT
000640     LABEL RECORD STANDARD
000650     VALUE OF FILE-ID "LIVREG.DAT".
000660 01  REG-LIVRO.
000670* CHAVE DO ACERVO - NUMERO ISBN DO LIVRO.
000680     05  LIV-ISBN-DETALHE.
000690         10  LIV-ISBN-PARTE-1  PIC X(05).
000700         10  LIV-ISBN-PARTE-2  PIC X(12).
000710     05  LIV-ISBN-FLAT REDEFINES LIV-ISBN-DETALHE
000720                               PIC X(17).
000730* TITULO DA OBRA CONFORME O CADASTRO.
000740     05  LIV-TITULO            PIC X(100).
000750* AUTOR DA OBRA CONFORME O CADASTRO.
000760     05  LIV-AUTOR             PIC X(100).
000770* INDICADOR DE DISPONIBILIDADE DO EXEMPLAR PARA EMPRESTIMO - S/N.
000780     05  LIV-DISPONIVEL        PIC X(01).
000790     05  FILLER                PIC X(12).
000800
000810 FD  USUREG-DAT
000820     LABEL RECORD STANDARD
000830     VALUE OF FILE-ID "USUREG.DAT".
000840 01  REG-USUARIO.
000850* CHAVE DO CADASTRO - MATRICULA DO USUARIO.
000860     05  USU-ID-DETALHE.
000870         10  USU-ID-PARTE-1    PIC X(05).
000880         10  USU-ID-PARTE-2    PIC X(05).
000890     05  USU-ID-FLAT REDEFINES USU-ID-DETALHE
000900                               PIC X(10).
000910     05  USU-NOME              PIC X(100).
000920* ENDERECO ELETRONICO DO USUARIO, VALIDADO NA ENTRADA.
000930     05  USU-EMAIL             PIC X(100).
000940     05  USU-ATIVO             PIC X(01).
000950     05  FILLER                PIC X(29).
000960
000970 FD  MOVTO-CSV
000980     LABEL RECORD STANDARD
000990     VALUE OF FILE-ID "MOVTO.CSV".
001000 01  REG-MOVTO-CSV.
001010     05  LINHA-MOVTO-CSV       PIC X(120).
001020* REDEFINICAO PARA ESPIAR O 1O CARACTER (LINHA DE COMENTARIO)
001030 01  REG-MOVTO-ALT REDEFINES REG-MOVTO-CSV.
001040     05  LIN-PRIMEIRO-CAR      PIC X(01).
001050     05  FILLER                PIC X(119).
001060
001070 FD  EMPREG-DAT
001080     LABEL RECORD STANDARD
001090     VALUE OF FILE-ID "EMPREG.DAT".
001100 01  REG-EMPRESTIMO.
001110     05  EMP-ID-DETALHE.
001120         10  EMP-ID-PARTE-1    PIC X(05).
001130         10  EMP-ID-PARTE-2    PIC X(08).
001140     05  EMP-ID-FLAT REDEFINES EMP-ID-DETALHE
001150                               PIC X(13).
001160     05  EMP-USUARIO           PIC X(10).
001170* CHAVE DO ACERVO - NUMERO ISBN DO LIVRO.
001180     05  EMP-ISBN              PIC X(17).
001190* DATA EM QUE O EMPRESTIMO FOI EFETUADO.
001200     05  EMP-DATA-EMPRESTIMO   PIC 9(08).
001210     05  EMP-DATA-VENCIMENTO   PIC 9(08).
001220* DATA DA DEVOLUCAO - ZEROS SE AINDA ABERTO.
001230     05  EMP-DATA-DEVOLUCAO    PIC 9(08).
001240     05  EMP-ATIVO             PIC X(01).
001250     05  FILLER                PIC X(15).
001260
001270 WORKING-STORAGE SECTION.
001280 01  STATUS-LIV                PIC X(02) VALUE SPACES.
001290 01  STATUS-USU                PIC X(02) VALUE SPACES.
001300 01  STATUS-MOV                PIC X(02) VALUE SPACES.
001310 01  STATUS-EMP                PIC X(02) VALUE SPACES.
001320 77  WS-LINHA                  PIC 9(05) COMP VALUE ZEROS.
001330 77  WS-IDX                    PIC 9(05) COMP VALUE ZEROS.
001340 77  WS-POS                    PIC 9(03) COMP VALUE ZEROS.
001350 01  WS-CAR                    PIC X(01).
001360 77  WS-DIAS-EMPRESTIMO        PIC 9(03) COMP VALUE 014.
001370
001380* DATA DE PROCESSAMENTO (DATA DO SISTEMA, JANELA DE SECULO
001390* COM PIVO EM 50 - VIDE VRS 1.5)
001400 01  WS-DATA-SISTEMA           PIC 9(06).
001410 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
001420     05  WS-ANO-2D             PIC 9(02).
001430     05  WS-MES-SIS            PIC 9(02).
001440     05  WS-DIA-SIS            PIC 9(02).
001450 77  WS-SECULO-BASE            PIC 9(04) COMP VALUE ZEROS.
001460 77  WS-ANO-PROC               PIC 9(04) VALUE ZEROS.
001470 01  WS-MES-PROC               PIC 9(02) VALUE ZEROS.
001480 01  WS-DIA-PROC               PIC 9(02) VALUE ZEROS.
001490 01  WS-DATA-PROC              PIC 9(08) VALUE ZEROS.
001500
001510* TABELA DO ACERVO EM MEMORIA - CARREGADA DE LIVREG.DAT
001520 01  TAB-ACERVO.
001530     05  TAB-LIVRO OCCURS 500 TIMES
001540                   INDEXED BY IX-LIVRO.
001550* CHAVE DO ACERVO - NUMERO ISBN DO LIVRO.
001560         10  TAB-LIV-ISBN        PIC X(17).
001570* TITULO DA OBRA CONFORME O CADASTRO.
001580         10  TAB-LIV-TITULO      PIC X(100).
001590* AUTOR DA OBRA CONFORME O CADASTRO.
001600         10  TAB-LIV-AUTOR       PIC X(100).
001610* INDICADOR DE DISPONIBILIDADE DO EXEMPLAR PARA EMPRESTIMO - S/N.
001620         10  TAB-LIV-DISPONIVEL  PIC X(01).
001630 01  WS-QTD-LIVROS             PIC 9(05) COMP VALUE ZEROS.
001640 01  WS-ACHOU-LIVRO            PIC X(01) VALUE "N".
001650     88  ACHOU-O-LIVRO                   VALUE "S".
001660 01  WS-IDX-LIVRO              PIC 9(05) COMP VALUE ZEROS.
001670
001680* TABELA DE USUARIOS EM MEMORIA - CARREGADA DE USUREG.DAT
001690 01  TAB-REGISTRO-USU.
001700     05  TAB-USUARIO OCCURS 500 TIMES
001710                     INDEXED BY IX-USUARIO.
001720* CHAVE DO CADASTRO - MATRICULA DO USUARIO.
001730         10  TAB-USU-ID          PIC X(10).
001740         10  TAB-USU-NOME        PIC X(100).
001750* ENDERECO ELETRONICO DO USUARIO, VALIDADO NA ENTRADA.
001760         10  TAB-USU-EMAIL       PIC X(100).
001770         10  TAB-USU-ATIVO       PIC X(01).
001780 01  WS-QTD-USUARIOS           PIC 9(05) COMP VALUE ZEROS.
001790 01  WS-ACHOU-USUARIO          PIC X(01) VALUE "N".
001800     88  ACHOU-O-USUARIO                 VALUE "S".
001810 01  WS-IDX-USUARIO            PIC 9(05) COMP VALUE ZEROS.
001820
001830* TABELA DE CIRCULACAO EM MEMORIA - MONTADA NESTA CARGA
001840 01  TAB-CIRCULACAO.
001850     05  TAB-EMPRESTIMO OCCURS 2000 TIMES
001860                        INDEXED BY IX-EMPRESTIMO.
001870         10  TAB-EMP-ID          PIC X(13).
001880         10  TAB-EMP-USUARIO     PIC X(10).
001890* CHAVE DO ACERVO - NUMERO ISBN DO LIVRO.
001900         10  TAB-EMP-ISBN        PIC X(17).
001910         10  TAB-EMP-DATA-EMP    PIC 9(08).
001920         10  TAB-EMP-DATA-VENC   PIC 9(08).
001930         10  TAB-EMP-DATA-DEV    PIC 9(08).
001940         10  TAB-EMP-ATIVO       PIC X(01).
001950 01  WS-QTD-EMPRESTIMOS        PIC 9(05) COMP VALUE ZEROS.
001960 01  WS-PROX-EMPRESTIMO        PIC 9(08) COMP VALUE 00000001.
001970 01  WS-IDX-EMPRESTIMO         PIC 9(05) COMP VALUE ZEROS.
001980 01  WS-EMP-ID-NOVO            PIC X(13) VALUE SPACES.
001990 01  WS-EMP-ID-NUM REDEFINES WS-EMP-ID-NOVO.
002000     05  FILLER                PIC X(05).
002010     05  WS-EMP-ID-DIGITOS     PIC 9(08).
002020
002030* AREA DE QUEBRA DA LINHA DE TRANSACAO (OPERACAO,CHAVE1,CHAVE2)
002040 01  WS-CAMPOS-MOV.
002050     05  WS-CAMPO-MOV OCCURS 3 TIMES
002060                      PIC X(20).
002070 01  WS-VIRGULAS-MOV           PIC 9(03) COMP VALUE ZEROS.
002080 01  WS-QTD-CAMPOS-MOV         PIC 9(01) COMP VALUE 1.
002090 01  WS-TAM-CAMPO-MOV          PIC 9(03) COMP VALUE ZEROS.
002100 01  WS-CAMPO-MOV-ATUAL        PIC X(20) VALUE SPACES.
002110 01  WS-OPERACAO               PIC X(06) VALUE SPACES.
002120     88  OPERACAO-EMPRESTIMO             VALUE "LOAN  ".
002130     88  OPERACAO-DEVOLUCAO              VALUE "RETURN".
002140
002150* AREA DE CALCULO DE VENCIMENTO (DATA + WS-DIAS-EMPRESTIMO DIAS)
002160 01  TAB-DIAS-MES-DADOS.
002170     05  FILLER PIC 9(02) VALUE 31.
002180     05  FILLER PIC 9(02) VALUE 28.
002190     05  FILLER PIC 9(02) VALUE 31.
002200     05  FILLER PIC 9(02) VALUE 30.
002210     05  FILLER PIC 9(02) VALUE 31.
002220     05  FILLER PIC 9(02) VALUE 30.
002230     05  FILLER PIC 9(02) VALUE 31.
002240     05  FILLER PIC 9(02) VALUE 31.
002250     05  FILLER PIC 9(02) VALUE 30.
002260     05  FILLER PIC 9(02) VALUE 31.
002270     05  FILLER PIC 9(02) VALUE 30.
002280     05  FILLER PIC 9(02) VALUE 31.
002290 01  TAB-DIAS-MES REDEFINES TAB-DIAS-MES-DADOS.
002300     05  TAB-DIAS-MES-QTD OCCURS 12 TIMES
002310                          PIC 9(02).
002320 01  WS-ANO-CALC               PIC 9(04) VALUE ZEROS.
002330 01  WS-MES-CALC               PIC 9(02) VALUE ZEROS.
002340 01  WS-DIA-CALC               PIC 9(02) VALUE ZEROS.
002350 01  WS-CONT-DIAS              PIC 9(03) COMP VALUE ZEROS.
002360 01  WS-DIAS-MES-ATUAL         PIC 9(02) VALUE ZEROS.
002370 01  WS-RESTO-4                PIC 9(04) COMP VALUE ZEROS.
002380 01  WS-RESTO-100               PIC 9(04) COMP VALUE ZEROS.
002390 01  WS-RESTO-400               PIC 9(04) COMP VALUE ZEROS.
002400 01  WS-BISSEXTO               PIC X(01) VALUE "N".
002410     88  ANO-BISSEXTO                    VALUE "S".
002420
002430 PROCEDURE DIVISION.
002440
002450* ROTINA PRINCIPAL - CARGA DOS REGISTROS, PROCESSAMENTO DO
002460* MOVIMENTO DE CIRCULACAO E REGRAVACAO DOS REGISTROS
002470 0000-INICIO.
002480     ACCEPT WS-DATA-SISTEMA FROM DATE.
002490     IF WS-ANO-2D < 50
002500        MOVE 2000 TO WS-SECULO-BASE
002510     ELSE
002520        MOVE 1900 TO WS-SECULO-BASE
002530     END-IF.
002540     COMPUTE WS-ANO-PROC = WS-SECULO-BASE + WS-ANO-2D.
002550     MOVE WS-MES-SIS TO WS-MES-PROC.
002560     MOVE WS-DIA-SIS TO WS-DIA-PROC.
002570     COMPUTE WS-DATA-PROC =
002580         WS-ANO-PROC * 10000 + WS-MES-PROC * 100 + WS-DIA-PROC.
002590     GO TO 1000-ABRE-CARGA.
002600
002610 1000-ABRE-CARGA.
002620     OPEN INPUT LIVREG-DAT.
002630     IF STATUS-LIV NOT = "00"
002640        DISPLAY "ENTMOV-COB: ERRO ABERTURA LIVREG.DAT " STATUS-LIV
002650        STOP RUN
002660     END-IF.
002670     GO TO 1010-CARREGA-LIVRO.
002680
002690* 1010 - CARREGA O ACERVO INTEIRO PARA A TABELA EM MEMORIA
002700 1010-CARREGA-LIVRO.
002710     READ LIVREG-DAT
002720         AT END
002730            GO TO 1020-FECHA-LIVRO
002740     END-READ.
002750     ADD 1 TO WS-QTD-LIVROS.
002760     MOVE LIV-ISBN-FLAT     TO TAB-LIV-ISBN(WS-QTD-LIVROS).
002770     MOVE LIV-TITULO        TO TAB-LIV-TITULO(WS-QTD-LIVROS).
002780     MOVE LIV-AUTOR         TO TAB-LIV-AUTOR(WS-QTD-LIVROS).
002790     MOVE LIV-DISPONIVEL    TO TAB-LIV-DISPONIVEL(WS-QTD-LIVROS).
002800     GO TO 1010-CARREGA-LIVRO.
002810 1020-FECHA-LIVRO.
002820     CLOSE LIVREG-DAT.
002830     GO TO 1100-ABRE-USUARIO.
002840
002850 1100-ABRE-USUARIO.
002860     OPEN INPUT USUREG-DAT.
002870     IF STATUS-USU NOT = "00"
002880        DISPLAY "ENTMOV-COB: ERRO ABERTURA USUREG.DAT " STATUS-USU
002890        STOP RUN
002900     END-IF.
002910     GO TO 1110-CARREGA-USUARIO.
002920
002930* 1110 - CARREGA O REGISTRO DE USUARIOS INTEIRO PARA A TABELA
002940 1110-CARREGA-USUARIO.
002950     READ USUREG-DAT
002960         AT END
002970            GO TO 1120-FECHA-USUARIO
002980     END-READ.
002990     ADD 1 TO WS-QTD-USUARIOS.
003000     MOVE USU-ID-FLAT   TO TAB-USU-ID(WS-QTD-USUARIOS).
003010     MOVE USU-NOME      TO TAB-USU-NOME(WS-QTD-USUARIOS).
003020     MOVE USU-EMAIL     TO TAB-USU-EMAIL(WS-QTD-USUARIOS).
003030     MOVE USU-ATIVO     TO TAB-USU-ATIVO(WS-QTD-USUARIOS).
003040     GO TO 1110-CARREGA-USUARIO.
003050 1120-FECHA-USUARIO.
003060     CLOSE USUREG-DAT.
003070     GO TO 1200-ABRE-MOVTO.
003080
003090 1200-ABRE-MOVTO.
003100     OPEN INPUT MOVTO-CSV.
003110     IF STATUS-MOV NOT = "00"
003120        DISPLAY "ENTMOV-COB: ERRO ABERTURA MOVTO.CSV " STATUS-MOV
003130        STOP RUN
003140     END-IF.
003150     GO TO 2000-LE-TRANSACAO.
003160
003170* 2000 - LE UMA LINHA DE TRANSACAO E ENCAMINHA PARA O TIPO
003180* DE OPERACAO (LOAN/RETURN)
003190 2000-LE-TRANSACAO.
003200     READ MOVTO-CSV
003210         AT END
003220            GO TO 4000-GRAVA-LIVROS
003230     END-READ.
003240     ADD 1 TO WS-LINHA.
003250     IF LINHA-MOVTO-CSV = SPACES
003260        GO TO 2000-LE-TRANSACAO
003270     END-IF.
003280     MOVE 1 TO WS-POS.
003290 2005-ACHA-1O-CAR.
003300     IF WS-POS > 120
003310        GO TO 2000-LE-TRANSACAO
003320     END-IF.
003330     IF LINHA-MOVTO-CSV(WS-POS:1) NOT = SPACE
003340        GO TO 2008-TESTA-COMENTARIO
003350     END-IF.
003360     ADD 1 TO WS-POS.
003370     GO TO 2005-ACHA-1O-CAR.
003380 2008-TESTA-COMENTARIO.
003390     IF LINHA-MOVTO-CSV(WS-POS:1) = "#"
003400        GO TO 2000-LE-TRANSACAO
003410     END-IF.
003420     GO TO 2020-QUEBRA-CAMPOS.
003430
003440* 2020 - QUEBRA A LINHA EM ATE 3 CAMPOS SEPARADOS POR VIRGULA
003450 2020-QUEBRA-CAMPOS.
003460     MOVE SPACES TO WS-CAMPOS-MOV.
003470     MOVE 1 TO WS-QTD-CAMPOS-MOV.
003480     MOVE ZEROS TO WS-VIRGULAS-MOV WS-TAM-CAMPO-MOV.
003490     MOVE SPACES TO WS-CAMPO-MOV-ATUAL.
003500     MOVE 1 TO WS-POS.
003510 2025-SCAN-CAR.
003520     IF WS-POS > 120
003530        GO TO 2030-QUEBRA-FIM
003540     END-IF.
003550     MOVE LINHA-MOVTO-CSV(WS-POS:1) TO WS-CAR.
003560     IF WS-CAR = "," AND WS-QTD-CAMPOS-MOV < 3
003570        MOVE WS-CAMPO-MOV-ATUAL TO WS-CAMPO-MOV(WS-QTD-CAMPOS-MOV)
003580        ADD 1 TO WS-QTD-CAMPOS-MOV
003590        ADD 1 TO WS-VIRGULAS-MOV
003600        MOVE SPACES TO WS-CAMPO-MOV-ATUAL
003610        MOVE ZEROS TO WS-TAM-CAMPO-MOV
003620        GO TO 2028-PROX-CAR
003630     END-IF.
003640     IF WS-CAR NOT = SPACE AND WS-TAM-CAMPO-MOV < 20
003650        ADD 1 TO WS-TAM-CAMPO-MOV
003660        MOVE WS-CAR TO WS-CAMPO-MOV-ATUAL(WS-TAM-CAMPO-MOV:1)
003670     END-IF.
003680 2028-PROX-CAR.
003690     ADD 1 TO WS-POS.
003700     GO TO 2025-SCAN-CAR.
003710 2030-QUEBRA-FIM.
003720     MOVE WS-CAMPO-MOV-ATUAL TO WS-CAMPO-MOV(WS-QTD-CAMPOS-MOV).
003730     MOVE SPACES TO WS-OPERACAO.
003740     MOVE WS-CAMPO-MOV(1) TO WS-OPERACAO.
003750     IF OPERACAO-EMPRESTIMO AND WS-VIRGULAS-MOV = 2
003760        GO TO 3000-PROC-EMPRESTIMO
003770     END-IF.
003780     IF OPERACAO-DEVOLUCAO AND WS-VIRGULAS-MOV = 1
003790        GO TO 3300-PROC-DEVOLUCAO
003800     END-IF.
003810     DISPLAY "ENTMOV-COB: LINHA " WS-LINHA " TRANSACAO INVALIDA".
003820     GO TO 2000-LE-TRANSACAO.
003830
003840* 3000 - PROCESSA EMPRESTIMO: USUARIO,ISBN - CONFERE NESTA ORDEM
003850* USUARIO ATIVO, LIVRO EXISTE, LIVRO DISPONIVEL, SEM EMPRESTIMO
003860* ABERTO DO MESMO USUARIO PARA O MESMO ISBN
003870 3000-PROC-EMPRESTIMO.
003880     MOVE "N" TO WS-ACHOU-USUARIO.
003890     MOVE 1 TO WS-IDX-USUARIO.
003900 3010-PROCURA-USUARIO.
003910     IF WS-IDX-USUARIO > WS-QTD-USUARIOS
003920        GO TO 3020-TESTA-USUARIO
003930     END-IF.
003940     IF TAB-USU-ID(WS-IDX-USUARIO) = WS-CAMPO-MOV(2)
003950        MOVE "S" TO WS-ACHOU-USUARIO
003960        GO TO 3020-TESTA-USUARIO
003970     END-IF.
003980     ADD 1 TO WS-IDX-USUARIO.
003990     GO TO 3010-PROCURA-USUARIO.
004000* USUARIO INEXISTENTE OU BLOQUEADO NAO PODE PEGAR LIVRO
004010* EMPRESTADO.
004020 3020-TESTA-USUARIO.
004030     IF NOT ACHOU-O-USUARIO
004040        DISPLAY "ENTMOV-COB: LINHA " WS-LINHA
004050                " USUARIO DESCONHECIDO - EMPRESTIMO RECUSADO"
004060        GO TO 2000-LE-TRANSACAO
004070     END-IF.
004080     IF TAB-USU-ATIVO(WS-IDX-USUARIO) NOT = "Y"
004090        DISPLAY "ENTMOV-COB: LINHA " WS-LINHA
004100                " USUARIO INATIVO - EMPRESTIMO RECUSADO"
004110        GO TO 2000-LE-TRANSACAO
004120     END-IF.
004130     MOVE "N" TO WS-ACHOU-LIVRO.
004140     MOVE 1 TO WS-IDX-LIVRO.
004150 3030-PROCURA-LIVRO.
004160     IF WS-IDX-LIVRO > WS-QTD-LIVROS
004170        GO TO 3040-TESTA-LIVRO
004180     END-IF.
004190     IF TAB-LIV-ISBN(WS-IDX-LIVRO) = WS-CAMPO-MOV(3)
004200        MOVE "S" TO WS-ACHOU-LIVRO
004210        GO TO 3040-TESTA-LIVRO
004220     END-IF.
004230     ADD 1 TO WS-IDX-LIVRO.
004240     GO TO 3030-PROCURA-LIVRO.
004250* LIVRO INEXISTENTE OU JA EMPRESTADO NAO ENTRA NA
004260* CIRCULACAO.
004270 3040-TESTA-LIVRO.
004280     IF NOT ACHOU-O-LIVRO
004290        DISPLAY "ENTMOV-COB: LINHA " WS-LINHA
004300                " ISBN DESCONHECIDO - EMPRESTIMO RECUSADO"
004310        GO TO 2000-LE-TRANSACAO
004320     END-IF.
004330     IF TAB-LIV-DISPONIVEL(WS-IDX-LIVRO) NOT = "Y"
004340        DISPLAY "ENTMOV-COB: LINHA " WS-LINHA
004350                " LIVRO INDISPONIVEL - EMPRESTIMO RECUSADO"
004360        GO TO 2000-LE-TRANSACAO
004370     END-IF.
004380     MOVE 1 TO WS-IDX-EMPRESTIMO.
004390* MESMO USUARIO NAO PODE TER DOIS EMPRESTIMOS ABERTOS DO
004400* MESMO LIVRO AO MESMO TEMPO.
004410 3050-PROCURA-DUPLICIDADE.
004420     IF WS-IDX-EMPRESTIMO > WS-QTD-EMPRESTIMOS
004430        GO TO 3090-MONTA-ID
004440     END-IF.
004450     IF TAB-EMP-USUARIO(WS-IDX-EMPRESTIMO) = WS-CAMPO-MOV(2)
004460        AND TAB-EMP-ISBN(WS-IDX-EMPRESTIMO)  = WS-CAMPO-MOV(3)
004470        AND TAB-EMP-ATIVO(WS-IDX-EMPRESTIMO) = "Y"
004480        DISPLAY "ENTMOV-COB: LINHA " WS-LINHA
004490              " USUARIO JA TEM EMPRESTIMO ABERTO DESTE ISBN"
004500        GO TO 2000-LE-TRANSACAO
004510     END-IF.
004520     ADD 1 TO WS-IDX-EMPRESTIMO.
004530     GO TO 3050-PROCURA-DUPLICIDADE.
004540
004550* 3090 - MONTA A CHAVE SEQUENCIAL DO EMPRESTIMO (LOAN- + 8 DIG)
004560 3090-MONTA-ID.
004570     MOVE SPACES TO WS-EMP-ID-NOVO.
004580     MOVE "LOAN-" TO WS-EMP-ID-NOVO(1:5).
004590     MOVE WS-PROX-EMPRESTIMO TO WS-EMP-ID-DIGITOS.
004600     GO TO 3100-CALCULA-VENCIMENTO.
004610
004620* 3100 - CALCULA A DATA DE VENCIMENTO (DATA DO EMPRESTIMO +
004630* WS-DIAS-EMPRESTIMO DIAS, RESPEITANDO VIRADA DE MES/ANO)
004640 3100-CALCULA-VENCIMENTO.
004650     MOVE WS-ANO-PROC TO WS-ANO-CALC.
004660     MOVE WS-MES-PROC TO WS-MES-CALC.
004670     MOVE WS-DIA-PROC TO WS-DIA-CALC.
004680     MOVE WS-DIAS-EMPRESTIMO TO WS-CONT-DIAS.
004690* FEVEREIRO TEM 29 DIAS QUANDO O ANO E BISSEXTO -
004700* DIVISIVEL POR 4, EXCETO SECULOS NAO DIVISIVEIS POR 400.
004710 3110-SOMA-DIA.
004720     IF WS-CONT-DIAS = 0
004730        GO TO 3190-GRAVA-EMPRESTIMO
004740     END-IF.
004750     COMPUTE WS-RESTO-4   = WS-ANO-CALC - (WS-ANO-CALC / 4 * 4).
004760     COMPUTE WS-RESTO-100 =
004770         WS-ANO-CALC - (WS-ANO-CALC / 100 * 100).
004780     COMPUTE WS-RESTO-400 =
004790         WS-ANO-CALC - (WS-ANO-CALC / 400 * 400).
004800     MOVE "N" TO WS-BISSEXTO.
004810     IF WS-RESTO-4 = 0 AND
004820        (WS-RESTO-100 NOT = 0 OR WS-RESTO-400 = 0)
004830        MOVE "S" TO WS-BISSEXTO
004840     END-IF.
004850     IF WS-MES-CALC = 2 AND ANO-BISSEXTO
004860        MOVE 29 TO WS-DIAS-MES-ATUAL
004870     ELSE
004880        MOVE TAB-DIAS-MES-QTD(WS-MES-CALC) TO WS-DIAS-MES-ATUAL
004890     END-IF.
004900     ADD 1 TO WS-DIA-CALC.
004910     IF WS-DIA-CALC > WS-DIAS-MES-ATUAL
004920        MOVE 1 TO WS-DIA-CALC
004930        ADD 1 TO WS-MES-CALC
004940        IF WS-MES-CALC > 12
004950           MOVE 1 TO WS-MES-CALC
004960           ADD 1 TO WS-ANO-CALC
004970        END-IF
004980     END-IF.
004990     SUBTRACT 1 FROM WS-CONT-DIAS.
005000     GO TO 3110-SOMA-DIA.
005010
005020* 3190 - GRAVA O NOVO EMPRESTIMO NA TABELA, BAIXA O LIVRO E
005030* AVANCA O CONTADOR SEQUENCIAL DA CHAVE
005040 3190-GRAVA-EMPRESTIMO.
005050     ADD 1 TO WS-QTD-EMPRESTIMOS.
005060     MOVE WS-EMP-ID-NOVO  TO TAB-EMP-ID(WS-QTD-EMPRESTIMOS).
005070     MOVE WS-CAMPO-MOV(2) TO TAB-EMP-USUARIO(WS-QTD-EMPRESTIMOS).
005080     MOVE WS-CAMPO-MOV(3) TO TAB-EMP-ISBN(WS-QTD-EMPRESTIMOS).
005090     MOVE WS-DATA-PROC    TO TAB-EMP-DATA-EMP(WS-QTD-EMPRESTIMOS).
005100     COMPUTE TAB-EMP-DATA-VENC(WS-QTD-EMPRESTIMOS) =
005110         WS-ANO-CALC * 10000 + WS-MES-CALC * 100 + WS-DIA-CALC.
005120     MOVE ZEROS           TO TAB-EMP-DATA-DEV(WS-QTD-EMPRESTIMOS).
005130     MOVE "Y"             TO TAB-EMP-ATIVO(WS-QTD-EMPRESTIMOS).
005140     MOVE "N"             TO TAB-LIV-DISPONIVEL(WS-IDX-LIVRO).
005150     ADD 1 TO WS-PROX-EMPRESTIMO.
005160     DISPLAY "ENTMOV-COB: LINHA " WS-LINHA " EMPRESTIMO "
005170             WS-EMP-ID-NOVO " REGISTRADO".
005180     GO TO 2000-LE-TRANSACAO.
005190
005200* 3300 - PROCESSA DEVOLUCAO: RETURN,ID-DO-EMPRESTIMO - LOCALIZA
005210* O EMPRESTIMO ABERTO COM ESTA CHAVE E BAIXA
005220 3300-PROC-DEVOLUCAO.
005230     MOVE "N" TO WS-ACHOU-USUARIO.
005240     MOVE 1 TO WS-IDX-EMPRESTIMO.
005250 3310-PROCURA-EMPRESTIMO.
005260     IF WS-IDX-EMPRESTIMO > WS-QTD-EMPRESTIMOS
005270        GO TO 3320-TESTA-EMPRESTIMO
005280     END-IF.
005290     IF TAB-EMP-ID(WS-IDX-EMPRESTIMO) = WS-CAMPO-MOV(2)
005300        AND TAB-EMP-ATIVO(WS-IDX-EMPRESTIMO) = "Y"
005310        MOVE "S" TO WS-ACHOU-USUARIO
005320        GO TO 3320-TESTA-EMPRESTIMO
005330     END-IF.
005340     ADD 1 TO WS-IDX-EMPRESTIMO.
005350     GO TO 3310-PROCURA-EMPRESTIMO.
005360* NAO HA O QUE DEVOLVER SE NAO EXISTIR EMPRESTIMO EM
005370* ABERTO PARA ESTE LIVRO E USUARIO.
005380 3320-TESTA-EMPRESTIMO.
005390     IF NOT ACHOU-O-USUARIO
005400        DISPLAY "ENTMOV-COB: LINHA " WS-LINHA
005410                " EMPRESTIMO ABERTO NAO ENCONTRADO - DEVOLUCAO"
005420                " RECUSADA"
005430        GO TO 2000-LE-TRANSACAO
005440     END-IF.
005450     MOVE WS-DATA-PROC TO TAB-EMP-DATA-DEV(WS-IDX-EMPRESTIMO).
005460     MOVE "N"          TO TAB-EMP-ATIVO(WS-IDX-EMPRESTIMO).
005470     MOVE 1 TO WS-IDX-LIVRO.
005480 3330-PROCURA-LIVRO-DEV.
005490     IF WS-IDX-LIVRO > WS-QTD-LIVROS
005500        GO TO 3390-DEVOLUCAO-FIM
005510     END-IF.
005520     IF TAB-LIV-ISBN(WS-IDX-LIVRO) =
005530        TAB-EMP-ISBN(WS-IDX-EMPRESTIMO)
005540        MOVE "Y" TO TAB-LIV-DISPONIVEL(WS-IDX-LIVRO)
005550        GO TO 3390-DEVOLUCAO-FIM
005560     END-IF.
005570     ADD 1 TO WS-IDX-LIVRO.
005580     GO TO 3330-PROCURA-LIVRO-DEV.
005590 3390-DEVOLUCAO-FIM.
005600     DISPLAY "ENTMOV-COB: LINHA " WS-LINHA " DEVOLUCAO DE "
005610             TAB-EMP-ID(WS-IDX-EMPRESTIMO) " REGISTRADA".
005620     GO TO 2000-LE-TRANSACAO.
005630
005640* 4000 - REGRAVA O ACERVO COM A DISPONIBILIDADE ATUALIZADA
005650 4000-GRAVA-LIVROS.
005660     CLOSE MOVTO-CSV.
005670     OPEN OUTPUT LIVREG-DAT.
005680     MOVE 1 TO WS-IDX.
005690 4010-GRAVA-LIVRO.
005700     IF WS-IDX > WS-QTD-LIVROS
005710        GO TO 4020-FECHA-LIVROS
005720     END-IF.
005730     MOVE SPACES                       TO REG-LIVRO.
005740     MOVE TAB-LIV-ISBN(WS-IDX)         TO LIV-ISBN-FLAT.
005750     MOVE TAB-LIV-TITULO(WS-IDX)       TO LIV-TITULO.
005760     MOVE TAB-LIV-AUTOR(WS-IDX)        TO LIV-AUTOR.
005770     MOVE TAB-LIV-DISPONIVEL(WS-IDX)   TO LIV-DISPONIVEL.
005780     WRITE REG-LIVRO.
005790     ADD 1 TO WS-IDX.
005800     GO TO 4010-GRAVA-LIVRO.
005810 4020-FECHA-LIVROS.
005820     CLOSE LIVREG-DAT.
005830     GO TO 4100-GRAVA-USUARIOS.
005840
005850* 4100 - REGRAVA O REGISTRO DE USUARIOS (INALTERADO NESTE LOTE)
005860 4100-GRAVA-USUARIOS.
005870     OPEN OUTPUT USUREG-DAT.
005880     MOVE 1 TO WS-IDX.
005890 4110-GRAVA-USUARIO.
005900     IF WS-IDX > WS-QTD-USUARIOS
005910        GO TO 4120-FECHA-USUARIOS
005920     END-IF.
005930     MOVE SPACES                  TO REG-USUARIO.
005940     MOVE TAB-USU-ID(WS-IDX)      TO USU-ID-FLAT.
005950     MOVE TAB-USU-NOME(WS-IDX)    TO USU-NOME.
005960     MOVE TAB-USU-EMAIL(WS-IDX)   TO USU-EMAIL.
005970     MOVE TAB-USU-ATIVO(WS-IDX)   TO USU-ATIVO.
005980     WRITE REG-USUARIO.
005990     ADD 1 TO WS-IDX.
006000     GO TO 4110-GRAVA-USUARIO.
006010 4120-FECHA-USUARIOS.
006020     CLOSE USUREG-DAT.
006030     GO TO 4200-GRAVA-EMPRESTIMOS.
006040
006050* 4200 - GRAVA O REGISTRO DE EMPRESTIMOS RESULTANTE DESTA CARGA
006060 4200-GRAVA-EMPRESTIMOS.
006070     OPEN OUTPUT EMPREG-DAT.
006080     IF STATUS-EMP NOT = "00"
006090        DISPLAY "ENTMOV-COB: ERRO ABERTURA EMPREG.DAT " STATUS-EMP
006100        STOP RUN
006110     END-IF.
006120     MOVE 1 TO WS-IDX.
006130 4210-GRAVA-EMPRESTIMO.
006140     IF WS-IDX > WS-QTD-EMPRESTIMOS
006150        GO TO 4220-FECHA-EMPRESTIMOS
006160     END-IF.
006170     MOVE SPACES                    TO REG-EMPRESTIMO.
006180     MOVE TAB-EMP-ID(WS-IDX)        TO EMP-ID-FLAT.
006190     MOVE TAB-EMP-USUARIO(WS-IDX)   TO EMP-USUARIO.
006200     MOVE TAB-EMP-ISBN(WS-IDX)      TO EMP-ISBN.
006210     MOVE TAB-EMP-DATA-EMP(WS-IDX)  TO EMP-DATA-EMPRESTIMO.
006220     MOVE TAB-EMP-DATA-VENC(WS-IDX) TO EMP-DATA-VENCIMENTO.
006230     MOVE TAB-EMP-DATA-DEV(WS-IDX)  TO EMP-DATA-DEVOLUCAO.
006240     MOVE TAB-EMP-ATIVO(WS-IDX)     TO EMP-ATIVO.
006250     WRITE REG-EMPRESTIMO.
006260     ADD 1 TO WS-IDX.
006270     GO TO 4210-GRAVA-EMPRESTIMO.
006280 4220-FECHA-EMPRESTIMOS.
006290     CLOSE EMPREG-DAT.
006300     DISPLAY "ENTMOV-COB: TOTAL DE EMPRESTIMOS/DEVOLUCOES = "
006310             WS-QTD-EMPRESTIMOS.
006320     STOP RUN.
