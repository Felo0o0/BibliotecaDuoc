000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. RELMOV-COB.
000120 AUTHOR. L. T. AZEVEDO.
000130 INSTALLATION. EMPRESA S/A - CPD SISTEMAS.
000140 DATE-WRITTEN. 19/06/2001.
000150 DATE-COMPILED.
000160 SECURITY. USO RESTRITO - SETOR DE SISTEMAS.
000170*    EMPRESA S/A
000180*    ANALISTA         :L. T. AZEVEDO
000190*    PROGRAMADOR(A)   :L. T. AZEVEDO
000200*    FINALIDADE       :EMISSAO DOS REGISTROS DE ACERVO, USUARIOS
000210*                      E EMPRESTIMOS DA BIBLIOTECA EM ARQUIVOS
000220*                      DE SAIDA (CSV) E RESUMO DE CONTROLE
000230*    DATA             :19/06/2001
000240*
000250*    VRS    DATA          PROGR   DESCRICAO
000260*    1.0    19/06/2001    LTA     IMPLANTACAO - SUBSTITUI O       CIRC-104
000270*                                 RELATORIO IMPRESSO DE NOTAS
000280*    1.1    03/09/2001    LTA     COLOCACAO DE ASPAS EM CAMPO     CIRC-117
000290*                                 COM VIRGULA OU ASPAS EMBUTIDA
000300*    1.2    20/12/2001    RVN     STATUS DO EMPRESTIMO PASSA A    CIRC-131
000310*                                 DISTINGUIR VENCIDO DE ATIVO
000320*    1.3    15/02/2002    LTA     DATAS DE SAIDA NO FORMATO       CIRC-140
000330*                                 DD/MM/AAAA
000340*    1.4    30/04/2003    LTA     RESUMO PASSA A CONTAR LIVROS    CIRC-161
000350*                                 DISPONIVEIS E EMPRESTADOS
000360*    1.5    17/03/2004    LTA     JANELA DE SECULO NA DATA DO     CIRC-172
000370*                                 SISTEMA REVISADA (PIVO 50)
000380
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM
000430     CLASS CLASSE-NUMERICA IS "0" THRU "9"
000440     UPSI-0 ON STATUS IS SW-VALIDACAO-RIGIDA
000450            OFF STATUS IS SW-VALIDACAO-NORMAL.
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT LIVREG-DAT  ASSIGN TO DISK
000490                        ORGANIZATION LINE SEQUENTIAL
000500                        FILE STATUS STATUS-LIV.
000510     SELECT USUREG-DAT  ASSIGN TO DISK
000520                        ORGANIZATION LINE SEQUENTIAL
000530                        FILE STATUS STATUS-USU.
000540     SELECT EMPREG-DAT  ASSIGN TO DISK
000550                        ORGANIZATION LINE SEQUENTIAL
000560                        FILE STATUS STATUS-EMP.
000570     SELECT LIVSAI-CSV  ASSIGN TO DISK
000580                        ORGANIZATION LINE SEQUENTIAL
000590                        FILE STATUS STATUS-LSA.
000600     SELECT USUSAI-CSV  ASSIGN TO DISK
000610                        ORGANIZATION LINE SEQUENTIAL
000620                        FILE STATUS STATUS-USA.
000630     SELECT EMPSAI-CSV  ASSIGN TO DISK
000640                        ORGANIZATION LINE SEQUENTIAL
000650                        FILE STATUS STATUS-ESA.
000660     SELECT RELEMP-LIS  ASSIGN TO DISK
000670                        ORGANIZATION LINE SEQUENTIAL
000680                        FILE STATUS STATUS-REL.
000690
000700 DATA DIVISION.
000710 FILE SECTION.
000720 FD  LIVREG-DAT
000730     LABEL RECORD STANDARD
000740     VALUE OF FILE-ID "LIVREG.DAT".
000750 01  REG-LIVRO.
000760* CHAVE DO ACERVO - NUMERO ISBN DO LIVRO.
000770     05  LIV-ISBN-DETALHE.
000780         10  LIV-ISBN-PARTE-1  PIC X(05).
000790         10  LIV-ISBN-PARTE-2  PIC X(12).
000800     05  LIV-ISBN-FLAT REDEFINES LIV-ISBN-DETALHE
000810                               PIC X(17).
000820* TITULO DA OBRA CONFORME O CADASTRO.
000830     05  LIV-TITULO            PIC X(100).
000840* AUTOR DA OBRA CONFORME O CADASTRO.
000850     05  LIV-AUTOR             PIC X(100).
000860* INDICADOR DE DISPONIBILIDADE DO EXEMPLAR PARA EMPRESTIMO - S/N.
000870     05  LIV-DISPONIVEL        PIC X(01).
000880     05  FILLER                PIC X(12).
000890
000900 FD  USUREG-DAT
000910     LABEL RECORD STANDARD
000920     VALUE OF FILE-ID "USUREG.DAT".
000930 01  REG-USUARIO.
000940* CHAVE DO CADASTRO - MATRICULA DO USUARIO.
000950     05  USU-ID-DETALHE.
000960         10  USU-ID-PARTE-1    PIC X(05).
000970         10  USU-ID-PARTE-2    PIC X(05).
000980     05  USU-ID-FLAT REDEFINES USU-ID-DETALHE
000990                               PIC X(10).
001000     05  USU-NOME              PIC X(100).
001010* ENDERECO ELETRONICO DO USUARIO, VALIDADO NA ENTRADA.
001020     05  USU-EMAIL             PIC X(100).
001030     05  USU-ATIVO             PIC X(01).
001040     05  FILLER                PIC X(29).
001050
001060 FD  EMPREG-DAT
001070     LABEL RECORD STANDARD
001080     VALUE OF FILE-ID "EMPREG.DAT".
001090 01  REG-EMPRESTIMO.
001100     05  EMP-ID-DETALHE.
001110         10  EMP-ID-PARTE-1    PIC X(05).
001120         10  EMP-ID-PARTE-2    PIC X(08).
001130     05  EMP-ID-FLAT REDEFINES EMP-ID-DETALHE
001140                               PIC X(13).
001150     05  EMP-USUARIO           PIC X(10).
001160* CHAVE DO ACERVO - NUMERO ISBN DO LIVRO.
001170     05  EMP-ISBN              PIC X(17).
001180* DATA EM QUE O EMPRESTIMO FOI EFETUADO.
001190     05  EMP-DATA-EMPRESTIMO   PIC 9(08).
001200     05  EMP-DATA-VENCIMENTO   PIC 9(08).
001210* DATA DA DEVOLUCAO - ZEROS SE AINDA ABERTO.
001220     05  EMP-DATA-DEVOLUCAO    PIC 9(08).
001230     05  EMP-ATIVO             PIC X(01).
001240     05  FILLER                PIC X(15).
001250
001260 FD  LIVSAI-CSV
001270     LABEL RECORD STANDARD
001280     VALUE OF FILE-ID "LIVSAI.CSV".
001290 01  REG-LIVSAI                PIC X(450).
001300
001310 FD  USUSAI-CSV
001320     LABEL RECORD STANDARD
001330     VALUE OF FILE-ID "USUSAI.CSV".
001340 01  REG-USUSAI                PIC X(350).
001350
001360 FD  EMPSAI-CSV
001370     LABEL RECORD STANDARD
001380     VALUE OF FILE-ID "EMPSAI.CSV".
001390 01  REG-EMPSAI                PIC X(550).
001400
001410 FD  RELEMP-LIS
001420     LABEL RECORD STANDARD
001430     VALUE OF FILE-ID "RELEMP.LIS".
001440 01  REG-RELEMP                PIC X(80).
001450
001460 WORKING-STORAGE SECTION.
001470 01  STATUS-LIV                PIC X(02) VALUE SPACES.
001480 01  STATUS-USU                PIC X(02) VALUE SPACES.
001490 01  STATUS-EMP                PIC X(02) VALUE SPACES.
001500 01  STATUS-LSA                PIC X(02) VALUE SPACES.
001510 01  STATUS-USA                PIC X(02) VALUE SPACES.
001520 01  STATUS-ESA                PIC X(02) VALUE SPACES.
001530 01  STATUS-REL                PIC X(02) VALUE SPACES.
001540 77  WS-IDX                    PIC 9(05) COMP VALUE ZEROS.
001550 77  WS-POS-LINHA              PIC 9(04) COMP VALUE ZEROS.
001560 77  WS-TAM-CSV                PIC 9(03) COMP VALUE ZEROS.
001570 77  WS-POS-CSV                PIC 9(03) COMP VALUE ZEROS.
001580 01  WS-TEM-ASPAS              PIC X(01) VALUE "N".
001590
001600* DATA DE PROCESSAMENTO (DATA DO SISTEMA, JANELA DE SECULO
001610* COM PIVO EM 50 - VIDE VRS 1.5)
001620 01  WS-DATA-SISTEMA           PIC 9(06).
001630 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
001640     05  WS-ANO-2D             PIC 9(02).
001650     05  WS-MES-SIS            PIC 9(02).
001660     05  WS-DIA-SIS            PIC 9(02).
001670 77  WS-SECULO-BASE            PIC 9(04) COMP VALUE ZEROS.
001680 77  WS-ANO-PROC               PIC 9(04) VALUE ZEROS.
001690 01  WS-MES-PROC               PIC 9(02) VALUE ZEROS.
001700 01  WS-DIA-PROC               PIC 9(02) VALUE ZEROS.
001710 01  WS-DATA-PROC              PIC 9(08) VALUE ZEROS.
001720
001730 01  WS-DATA-TMP               PIC 9(08) COMP VALUE ZEROS.
001740 01  WS-DATA-ANO               PIC 9(04) VALUE ZEROS.
001750 01  WS-DATA-MES               PIC 9(02) VALUE ZEROS.
001760 01  WS-DATA-DIA               PIC 9(02) VALUE ZEROS.
001770
001780* TABELA DO ACERVO EM MEMORIA - CARREGADA DE LIVREG.DAT
001790 01  TAB-ACERVO.
001800     05  TAB-LIVRO OCCURS 500 TIMES
001810                   INDEXED BY IX-LIVRO.
001820* CHAVE DO ACERVO - NUMERO ISBN DO LIVRO.
001830         10  TAB-LIV-ISBN        PIC X(17).
001840* TITULO DA OBRA CONFORME O CADASTRO.
001850         10  TAB-LIV-TITULO      PIC X(100).
001860* AUTOR DA OBRA CONFORME O CADASTRO.
001870         10  TAB-LIV-AUTOR       PIC X(100).
001880* INDICADOR DE DISPONIBILIDADE DO EXEMPLAR PARA EMPRESTIMO - S/N.
001890         10  TAB-LIV-DISPONIVEL  PIC X(01).
001900 01  WS-QTD-LIVROS             PIC 9(05) COMP VALUE ZEROS.
001910 01  WS-DISPONIVEIS            PIC 9(05) COMP VALUE ZEROS.
001920 01  WS-EMPRESTADOS            PIC 9(05) COMP VALUE ZEROS.
001930 01  WS-ACHOU-LIVRO            PIC X(01) VALUE "N".
001940     88  ACHOU-O-LIVRO                   VALUE "S".
001950 01  WS-IDX-LIVRO              PIC 9(05) COMP VALUE ZEROS.
001960
001970* TABELA DE USUARIOS EM MEMORIA - CARREGADA DE USUREG.DAT
001980 01  TAB-REGISTRO-USU.
001990     05  TAB-USUARIO OCCURS 500 TIMES
002000                     INDEXED BY IX-USUARIO.
002010* CHAVE DO CADASTRO - MATRICULA DO USUARIO.
002020         10  TAB-USU-ID          PIC X(10).
002030         10  TAB-USU-NOME        PIC X(100).
002040* ENDERECO ELETRONICO DO USUARIO, VALIDADO NA ENTRADA.
002050         10  TAB-USU-EMAIL       PIC X(100).
002060         10  TAB-USU-ATIVO       PIC X(01).
002070 01  WS-QTD-USUARIOS           PIC 9(05) COMP VALUE ZEROS.
002080 01  WS-ACHOU-USUARIO          PIC X(01) VALUE "N".
002090     88  ACHOU-O-USUARIO                 VALUE "S".
002100 01  WS-IDX-USUARIO            PIC 9(05) COMP VALUE ZEROS.
002110
002120* CONTADORES DE EMPRESTIMOS PARA O RESUMO DE CONTROLE
002130 01  WS-TOTAL-EMPRESTIMOS      PIC 9(05) COMP VALUE ZEROS.
002140 01  WS-ATIVOS                 PIC 9(05) COMP VALUE ZEROS.
002150 01  WS-VENCIDOS               PIC 9(05) COMP VALUE ZEROS.
002160 01  WS-STATUS-EMP             PIC X(08) VALUE SPACES.
002170 01  WS-EMPRESTIMO-VENCIDO     PIC X(01) VALUE "N".
002180     88  EMPRESTIMO-ESTA-VENCIDO         VALUE "S".
002190
002200 01  WS-EDIT-TOTAL             PIC ZZZZ9.
002210
002220 PROCEDURE DIVISION.
002230
002240* ROTINA PRINCIPAL - CARGA DO ACERVO/USUARIOS, EMISSAO DOS TRES
002250* ARQUIVOS DE SAIDA E DO RESUMO DE CONTROLE
002260 0000-INICIO.
002270     ACCEPT WS-DATA-SISTEMA FROM DATE.
002280     IF WS-ANO-2D < 50
002290        MOVE 2000 TO WS-SECULO-BASE
002300     ELSE
002310        MOVE 1900 TO WS-SECULO-BASE
002320     END-IF.
002330     COMPUTE WS-ANO-PROC = WS-SECULO-BASE + WS-ANO-2D.
002340     MOVE WS-MES-SIS TO WS-MES-PROC.
002350     MOVE WS-DIA-SIS TO WS-DIA-PROC.
002360     COMPUTE WS-DATA-PROC =
002370         WS-ANO-PROC * 10000 + WS-MES-PROC * 100 + WS-DIA-PROC.
002380     GO TO 1000-ABRE-CARGA.
002390
002400 1000-ABRE-CARGA.
002410     OPEN INPUT LIVREG-DAT.
002420     IF STATUS-LIV NOT = "00"
002430        DISPLAY "RELMOV-COB: ERRO ABERTURA LIVREG.DAT " STATUS-LIV
002440        STOP RUN
002450     END-IF.
002460     GO TO 1010-CARREGA-LIVRO.
002470
002480 1010-CARREGA-LIVRO.
002490     READ LIVREG-DAT
002500         AT END
002510            GO TO 1020-FECHA-LIVRO
002520     END-READ.
002530     ADD 1 TO WS-QTD-LIVROS.
002540     MOVE LIV-ISBN-FLAT     TO TAB-LIV-ISBN(WS-QTD-LIVROS).
002550     MOVE LIV-TITULO        TO TAB-LIV-TITULO(WS-QTD-LIVROS).
002560     MOVE LIV-AUTOR         TO TAB-LIV-AUTOR(WS-QTD-LIVROS).
002570     MOVE LIV-DISPONIVEL    TO TAB-LIV-DISPONIVEL(WS-QTD-LIVROS).
002580     IF LIV-DISPONIVEL = "Y"
002590        ADD 1 TO WS-DISPONIVEIS
002600     ELSE
002610        ADD 1 TO WS-EMPRESTADOS
002620     END-IF.
002630     GO TO 1010-CARREGA-LIVRO.
002640 1020-FECHA-LIVRO.
002650     CLOSE LIVREG-DAT.
002660     GO TO 1100-ABRE-USUARIO.
002670
002680 1100-ABRE-USUARIO.
002690     OPEN INPUT USUREG-DAT.
002700     IF STATUS-USU NOT = "00"
002710        DISPLAY "RELMOV-COB: ERRO ABERTURA USUREG.DAT " STATUS-USU
002720        STOP RUN
002730     END-IF.
002740     GO TO 1110-CARREGA-USUARIO.
002750
002760 1110-CARREGA-USUARIO.
002770     READ USUREG-DAT
002780         AT END
002790            GO TO 1120-FECHA-USUARIO
002800     END-READ.
002810     ADD 1 TO WS-QTD-USUARIOS.
002820     MOVE USU-ID-FLAT   TO TAB-USU-ID(WS-QTD-USUARIOS).
002830     MOVE USU-NOME      TO TAB-USU-NOME(WS-QTD-USUARIOS).
002840     MOVE USU-EMAIL     TO TAB-USU-EMAIL(WS-QTD-USUARIOS).
002850     MOVE USU-ATIVO     TO TAB-USU-ATIVO(WS-QTD-USUARIOS).
002860     GO TO 1110-CARREGA-USUARIO.
002870 1120-FECHA-USUARIO.
002880     CLOSE USUREG-DAT.
002890     GO TO 2000-ABRE-LIVSAI.
002900
002910* 2000 - EMISSAO DE LIVSAI.CSV (ISBN,TITULO,AUTOR,DISPONIVEL)
002920 2000-ABRE-LIVSAI.
002930     OPEN OUTPUT LIVSAI-CSV.
002940     IF STATUS-LSA NOT = "00"
002950        DISPLAY "RELMOV-COB: ERRO ABERTURA LIVSAI.CSV " STATUS-LSA
002960        STOP RUN
002970     END-IF.
002980     MOVE SPACES TO REG-LIVSAI.
002990     MOVE "ISBN,Titulo,Autor,Disponible" TO REG-LIVSAI.
003000     WRITE REG-LIVSAI.
003010     MOVE 1 TO WS-IDX.
003020     GO TO 2010-GRAVA-LIVSAI.
003030
003040 2010-GRAVA-LIVSAI.
003050     IF WS-IDX > WS-QTD-LIVROS
003060        GO TO 2090-FECHA-LIVSAI
003070     END-IF.
003080     MOVE SPACES TO REG-LIVSAI.
003090     MOVE 1 TO WS-POS-LINHA.
003100 2011-ISBN-TAM.
003110     MOVE 17 TO WS-TAM-CSV.
003120 2011-ISBN-ACHA.
003130     IF WS-TAM-CSV = 0
003140        GO TO 2011-ISBN-COPIA
003150     END-IF.
003160     IF TAB-LIV-ISBN(WS-IDX)(WS-TAM-CSV:1) NOT = SPACE
003170        GO TO 2011-ISBN-COPIA
003180     END-IF.
003190     SUBTRACT 1 FROM WS-TAM-CSV.
003200     GO TO 2011-ISBN-ACHA.
003210 2011-ISBN-COPIA.
003220     IF WS-TAM-CSV = 0
003230        GO TO 2011-ISBN-FIM
003240     END-IF.
003250     MOVE TAB-LIV-ISBN(WS-IDX)(1:WS-TAM-CSV) TO
003260         REG-LIVSAI(WS-POS-LINHA:WS-TAM-CSV).
003270     ADD WS-TAM-CSV TO WS-POS-LINHA.
003280 2011-ISBN-FIM.
003290     MOVE "," TO REG-LIVSAI(WS-POS-LINHA:1).
003300     ADD 1 TO WS-POS-LINHA.
003310 2012-TITULO-TAM.
003320     MOVE 100 TO WS-TAM-CSV.
003330 2012-TITULO-ACHA.
003340     IF WS-TAM-CSV = 0
003350        GO TO 2012-TITULO-SCAN-INIC
003360     END-IF.
003370     IF TAB-LIV-TITULO(WS-IDX)(WS-TAM-CSV:1) NOT = SPACE
003380        GO TO 2012-TITULO-SCAN-INIC
003390     END-IF.
003400     SUBTRACT 1 FROM WS-TAM-CSV.
003410     GO TO 2012-TITULO-ACHA.
003420 2012-TITULO-SCAN-INIC.
003430     MOVE 1 TO WS-POS-CSV.
003440     MOVE "N" TO WS-TEM-ASPAS.
003450 2012-TITULO-SCAN.
003460     IF WS-POS-CSV > WS-TAM-CSV
003470        GO TO 2012-TITULO-DECIDE
003480     END-IF.
003490     IF TAB-LIV-TITULO(WS-IDX)(WS-POS-CSV:1) = "," OR
003500        TAB-LIV-TITULO(WS-IDX)(WS-POS-CSV:1) = QUOTE
003510        MOVE "S" TO WS-TEM-ASPAS
003520        GO TO 2012-TITULO-DECIDE
003530     END-IF.
003540     ADD 1 TO WS-POS-CSV.
003550     GO TO 2012-TITULO-SCAN.
003560 2012-TITULO-DECIDE.
003570     IF WS-TEM-ASPAS = "S"
003580        GO TO 2012-TITULO-MONTA-ASPAS
003590     END-IF.
003600     IF WS-TAM-CSV = 0
003610        GO TO 2012-TITULO-FIM
003620     END-IF.
003630     MOVE TAB-LIV-TITULO(WS-IDX)(1:WS-TAM-CSV) TO
003640         REG-LIVSAI(WS-POS-LINHA:WS-TAM-CSV).
003650     ADD WS-TAM-CSV TO WS-POS-LINHA.
003660     GO TO 2012-TITULO-FIM.
003670 2012-TITULO-MONTA-ASPAS.
003680     MOVE QUOTE TO REG-LIVSAI(WS-POS-LINHA:1).
003690     ADD 1 TO WS-POS-LINHA.
003700     MOVE 1 TO WS-POS-CSV.
003710 2012-TITULO-COPIA.
003720     IF WS-POS-CSV > WS-TAM-CSV
003730        GO TO 2012-TITULO-FECHA
003740     END-IF.
003750     MOVE TAB-LIV-TITULO(WS-IDX)(WS-POS-CSV:1) TO
003760         REG-LIVSAI(WS-POS-LINHA:1).
003770     IF TAB-LIV-TITULO(WS-IDX)(WS-POS-CSV:1) = QUOTE
003780        ADD 1 TO WS-POS-LINHA
003790        MOVE QUOTE TO REG-LIVSAI(WS-POS-LINHA:1)
003800     END-IF.
003810     ADD 1 TO WS-POS-LINHA.
003820     ADD 1 TO WS-POS-CSV.
003830     GO TO 2012-TITULO-COPIA.
003840 2012-TITULO-FECHA.
003850     MOVE QUOTE TO REG-LIVSAI(WS-POS-LINHA:1).
003860     ADD 1 TO WS-POS-LINHA.
003870 2012-TITULO-FIM.
003880     MOVE "," TO REG-LIVSAI(WS-POS-LINHA:1).
003890     ADD 1 TO WS-POS-LINHA.
003900 2013-AUTOR-TAM.
003910     MOVE 100 TO WS-TAM-CSV.
003920 2013-AUTOR-ACHA.
003930     IF WS-TAM-CSV = 0
003940        GO TO 2013-AUTOR-SCAN-INIC
003950     END-IF.
003960     IF TAB-LIV-AUTOR(WS-IDX)(WS-TAM-CSV:1) NOT = SPACE
003970        GO TO 2013-AUTOR-SCAN-INIC
003980     END-IF.
003990     SUBTRACT 1 FROM WS-TAM-CSV.
004000     GO TO 2013-AUTOR-ACHA.
004010 2013-AUTOR-SCAN-INIC.
004020     MOVE 1 TO WS-POS-CSV.
004030     MOVE "N" TO WS-TEM-ASPAS.
004040 2013-AUTOR-SCAN.
004050     IF WS-POS-CSV > WS-TAM-CSV
004060        GO TO 2013-AUTOR-DECIDE
004070     END-IF.
004080     IF TAB-LIV-AUTOR(WS-IDX)(WS-POS-CSV:1) = "," OR
004090        TAB-LIV-AUTOR(WS-IDX)(WS-POS-CSV:1) = QUOTE
004100        MOVE "S" TO WS-TEM-ASPAS
004110        GO TO 2013-AUTOR-DECIDE
004120     END-IF.
004130     ADD 1 TO WS-POS-CSV.
004140     GO TO 2013-AUTOR-SCAN.
004150 2013-AUTOR-DECIDE.
004160     IF WS-TEM-ASPAS = "S"
004170        GO TO 2013-AUTOR-MONTA-ASPAS
004180     END-IF.
004190     IF WS-TAM-CSV = 0
004200        GO TO 2013-AUTOR-FIM
004210     END-IF.
004220     MOVE TAB-LIV-AUTOR(WS-IDX)(1:WS-TAM-CSV) TO
004230         REG-LIVSAI(WS-POS-LINHA:WS-TAM-CSV).
004240     ADD WS-TAM-CSV TO WS-POS-LINHA.
004250     GO TO 2013-AUTOR-FIM.
004260 2013-AUTOR-MONTA-ASPAS.
004270     MOVE QUOTE TO REG-LIVSAI(WS-POS-LINHA:1).
004280     ADD 1 TO WS-POS-LINHA.
004290     MOVE 1 TO WS-POS-CSV.
004300 2013-AUTOR-COPIA.
004310     IF WS-POS-CSV > WS-TAM-CSV
004320        GO TO 2013-AUTOR-FECHA
004330     END-IF.
004340     MOVE TAB-LIV-AUTOR(WS-IDX)(WS-POS-CSV:1) TO
004350         REG-LIVSAI(WS-POS-LINHA:1).
004360     IF TAB-LIV-AUTOR(WS-IDX)(WS-POS-CSV:1) = QUOTE
004370        ADD 1 TO WS-POS-LINHA
004380        MOVE QUOTE TO REG-LIVSAI(WS-POS-LINHA:1)
004390     END-IF.
004400     ADD 1 TO WS-POS-LINHA.
004410     ADD 1 TO WS-POS-CSV.
004420     GO TO 2013-AUTOR-COPIA.
004430 2013-AUTOR-FECHA.
004440     MOVE QUOTE TO REG-LIVSAI(WS-POS-LINHA:1).
004450     ADD 1 TO WS-POS-LINHA.
004460 2013-AUTOR-FIM.
004470     MOVE "," TO REG-LIVSAI(WS-POS-LINHA:1).
004480     ADD 1 TO WS-POS-LINHA.
004490* COLUNA DE DISPONIBILIDADE DO RELATORIO: "SI" OU "NO".
004500 2014-TESTA-DISPONIVEL.
004510     IF TAB-LIV-DISPONIVEL(WS-IDX) NOT = "Y"
004520        GO TO 2014-NAO-DISPONIVEL
004530     END-IF.
004540     MOVE "Si" TO
004550         REG-LIVSAI(WS-POS-LINHA:2).
004560     ADD 2 TO WS-POS-LINHA.
004570     GO TO 2014-DISPONIVEL-FIM.
004580 2014-NAO-DISPONIVEL.
004590     MOVE "No" TO
004600         REG-LIVSAI(WS-POS-LINHA:2).
004610     ADD 2 TO WS-POS-LINHA.
004620 2014-DISPONIVEL-FIM.
004630     WRITE REG-LIVSAI.
004640     ADD 1 TO WS-IDX.
004650     GO TO 2010-GRAVA-LIVSAI.
004660 2090-FECHA-LIVSAI.
004670     CLOSE LIVSAI-CSV.
004680     GO TO 2100-ABRE-USUSAI.
004690
004700* 2100 - EMISSAO DE USUSAI.CSV (ID,NOMBRE,EMAIL)
004710 2100-ABRE-USUSAI.
004720     OPEN OUTPUT USUSAI-CSV.
004730     IF STATUS-USA NOT = "00"
004740        DISPLAY "RELMOV-COB: ERRO ABERTURA USUSAI.CSV " STATUS-USA
004750        STOP RUN
004760     END-IF.
004770     MOVE SPACES TO REG-USUSAI.
004780     MOVE "ID,Nombre,Email" TO REG-USUSAI.
004790     WRITE REG-USUSAI.
004800     MOVE 1 TO WS-IDX.
004810     GO TO 2110-GRAVA-USUSAI.
004820
004830 2110-GRAVA-USUSAI.
004840     IF WS-IDX > WS-QTD-USUARIOS
004850        GO TO 2190-FECHA-USUSAI
004860     END-IF.
004870     MOVE SPACES TO REG-USUSAI.
004880     MOVE 1 TO WS-POS-LINHA.
004890 2111-ID-TAM.
004900     MOVE 10 TO WS-TAM-CSV.
004910 2111-ID-ACHA.
004920     IF WS-TAM-CSV = 0
004930        GO TO 2111-ID-COPIA
004940     END-IF.
004950     IF TAB-USU-ID(WS-IDX)(WS-TAM-CSV:1) NOT = SPACE
004960        GO TO 2111-ID-COPIA
004970     END-IF.
004980     SUBTRACT 1 FROM WS-TAM-CSV.
004990     GO TO 2111-ID-ACHA.
005000 2111-ID-COPIA.
005010     IF WS-TAM-CSV = 0
005020        GO TO 2111-ID-FIM
005030     END-IF.
005040     MOVE TAB-USU-ID(WS-IDX)(1:WS-TAM-CSV) TO
005050         REG-USUSAI(WS-POS-LINHA:WS-TAM-CSV).
005060     ADD WS-TAM-CSV TO WS-POS-LINHA.
005070 2111-ID-FIM.
005080     MOVE "," TO REG-USUSAI(WS-POS-LINHA:1).
005090     ADD 1 TO WS-POS-LINHA.
005100 2112-NOME-TAM.
005110     MOVE 100 TO WS-TAM-CSV.
005120 2112-NOME-ACHA.
005130     IF WS-TAM-CSV = 0
005140        GO TO 2112-NOME-SCAN-INIC
005150     END-IF.
005160     IF TAB-USU-NOME(WS-IDX)(WS-TAM-CSV:1) NOT = SPACE
005170        GO TO 2112-NOME-SCAN-INIC
005180     END-IF.
005190     SUBTRACT 1 FROM WS-TAM-CSV.
005200     GO TO 2112-NOME-ACHA.
005210 2112-NOME-SCAN-INIC.
005220     MOVE 1 TO WS-POS-CSV.
005230     MOVE "N" TO WS-TEM-ASPAS.
005240 2112-NOME-SCAN.
005250     IF WS-POS-CSV > WS-TAM-CSV
005260        GO TO 2112-NOME-DECIDE
005270     END-IF.
005280     IF TAB-USU-NOME(WS-IDX)(WS-POS-CSV:1) = "," OR
005290        TAB-USU-NOME(WS-IDX)(WS-POS-CSV:1) = QUOTE
005300        MOVE "S" TO WS-TEM-ASPAS
005310        GO TO 2112-NOME-DECIDE
005320     END-IF.
005330     ADD 1 TO WS-POS-CSV.
005340     GO TO 2112-NOME-SCAN.
005350 2112-NOME-DECIDE.
005360     IF WS-TEM-ASPAS = "S"
005370        GO TO 2112-NOME-MONTA-ASPAS
005380     END-IF.
005390     IF WS-TAM-CSV = 0
005400        GO TO 2112-NOME-FIM
005410     END-IF.
005420     MOVE TAB-USU-NOME(WS-IDX)(1:WS-TAM-CSV) TO
005430         REG-USUSAI(WS-POS-LINHA:WS-TAM-CSV).
005440     ADD WS-TAM-CSV TO WS-POS-LINHA.
005450     GO TO 2112-NOME-FIM.
005460 2112-NOME-MONTA-ASPAS.
005470     MOVE QUOTE TO REG-USUSAI(WS-POS-LINHA:1).
005480     ADD 1 TO WS-POS-LINHA.
005490     MOVE 1 TO WS-POS-CSV.
005500 2112-NOME-COPIA.
005510     IF WS-POS-CSV > WS-TAM-CSV
005520        GO TO 2112-NOME-FECHA
005530     END-IF.
005540     MOVE TAB-USU-NOME(WS-IDX)(WS-POS-CSV:1) TO
005550         REG-USUSAI(WS-POS-LINHA:1).
005560     IF TAB-USU-NOME(WS-IDX)(WS-POS-CSV:1) = QUOTE
005570        ADD 1 TO WS-POS-LINHA
005580        MOVE QUOTE TO REG-USUSAI(WS-POS-LINHA:1)
005590     END-IF.
005600     ADD 1 TO WS-POS-LINHA.
005610     ADD 1 TO WS-POS-CSV.
005620     GO TO 2112-NOME-COPIA.
005630 2112-NOME-FECHA.
005640     MOVE QUOTE TO REG-USUSAI(WS-POS-LINHA:1).
005650     ADD 1 TO WS-POS-LINHA.
005660 2112-NOME-FIM.
005670     MOVE "," TO REG-USUSAI(WS-POS-LINHA:1).
005680     ADD 1 TO WS-POS-LINHA.
005690 2113-EMAIL-TAM.
005700     MOVE 100 TO WS-TAM-CSV.
005710 2113-EMAIL-ACHA.
005720     IF WS-TAM-CSV = 0
005730        GO TO 2113-EMAIL-COPIA
005740     END-IF.
005750     IF TAB-USU-EMAIL(WS-IDX)(WS-TAM-CSV:1) NOT = SPACE
005760        GO TO 2113-EMAIL-COPIA
005770     END-IF.
005780     SUBTRACT 1 FROM WS-TAM-CSV.
005790     GO TO 2113-EMAIL-ACHA.
005800 2113-EMAIL-COPIA.
005810     IF WS-TAM-CSV = 0
005820        GO TO 2113-EMAIL-FIM
005830     END-IF.
005840     MOVE TAB-USU-EMAIL(WS-IDX)(1:WS-TAM-CSV) TO
005850         REG-USUSAI(WS-POS-LINHA:WS-TAM-CSV).
005860     ADD WS-TAM-CSV TO WS-POS-LINHA.
005870 2113-EMAIL-FIM.
005880     WRITE REG-USUSAI.
005890     ADD 1 TO WS-IDX.
005900     GO TO 2110-GRAVA-USUSAI.
005910 2190-FECHA-USUSAI.
005920     CLOSE USUSAI-CSV.
005930     GO TO 2200-ABRE-EMPRESTIMOS.
005940
005950* 2200 - EMISSAO DE EMPSAI.CSV, LENDO EMPREG.DAT SEQUENCIALMENTE
005960* E RESOLVENDO USUARIO/LIVRO POR BUSCA NAS TABELAS EM MEMORIA
005970 2200-ABRE-EMPRESTIMOS.
005980     OPEN INPUT EMPREG-DAT.
005990     IF STATUS-EMP NOT = "00"
006000        DISPLAY "RELMOV-COB: ERRO ABERTURA EMPREG.DAT " STATUS-EMP
006010        STOP RUN
006020     END-IF.
006030     OPEN OUTPUT EMPSAI-CSV.
006040     MOVE SPACES TO REG-EMPSAI.
006050     STRING
006060         "ID_Prestamo,Usuario_ID,Usuario_Nombre,ISBN,Titulo,"
006070             DELIMITED BY SIZE
006080         "Fecha_Prestamo,Fecha_Vencimiento,Fecha_Devolucion,"
006090             DELIMITED BY SIZE
006100         "Estado" DELIMITED BY SIZE
006110         INTO REG-EMPSAI.
006120     WRITE REG-EMPSAI.
006130     GO TO 2210-LE-EMPRESTIMO.
006140
006150 2210-LE-EMPRESTIMO.
006160     READ EMPREG-DAT
006170         AT END
006180            GO TO 2290-FECHA-EMPRESTIMOS
006190     END-READ.
006200     ADD 1 TO WS-TOTAL-EMPRESTIMOS.
006210     IF EMP-ATIVO = "Y"
006220        ADD 1 TO WS-ATIVOS
006230     END-IF.
006240     MOVE "N" TO WS-EMPRESTIMO-VENCIDO.
006250     IF EMP-ATIVO = "Y" AND WS-DATA-PROC > EMP-DATA-VENCIMENTO
006260        MOVE "S" TO WS-EMPRESTIMO-VENCIDO
006270        ADD 1 TO WS-VENCIDOS
006280     END-IF.
006290     IF EMP-ATIVO NOT = "Y"
006300        MOVE "DEVUELTO" TO WS-STATUS-EMP
006310     ELSE
006320        IF EMPRESTIMO-ESTA-VENCIDO
006330           MOVE "VENCIDO " TO WS-STATUS-EMP
006340        ELSE
006350           MOVE "ACTIVO  " TO WS-STATUS-EMP
006360        END-IF
006370     END-IF.
006380     MOVE "N" TO WS-ACHOU-USUARIO.
006390     MOVE 1 TO WS-IDX-USUARIO.
006400* EMPRESTIMO TRAZ A MATRICULA - O NOME SO SAI NO CSV SE A
006410* MATRICULA FOR ACHADA NA TABELA DE USUARIOS CARREGADA.
006420 2220-PROCURA-USUARIO.
006430     IF WS-IDX-USUARIO > WS-QTD-USUARIOS
006440        GO TO 2230-PROCURA-LIVRO
006450     END-IF.
006460     IF TAB-USU-ID(WS-IDX-USUARIO) = EMP-USUARIO
006470        MOVE "S" TO WS-ACHOU-USUARIO
006480        GO TO 2230-PROCURA-LIVRO
006490     END-IF.
006500     ADD 1 TO WS-IDX-USUARIO.
006510     GO TO 2220-PROCURA-USUARIO.
006520* MESMA LOGICA DO USUARIO, AGORA CONTRA A TABELA DE LIVROS
006530* PELO ISBN DO EMPRESTIMO.
006540 2230-PROCURA-LIVRO.
006550     MOVE "N" TO WS-ACHOU-LIVRO.
006560     MOVE 1 TO WS-IDX-LIVRO.
006570 2235-PROCURA-LIVRO-LOOP.
006580     IF WS-IDX-LIVRO > WS-QTD-LIVROS
006590        GO TO 2240-MONTA-LINHA
006600     END-IF.
006610     IF TAB-LIV-ISBN(WS-IDX-LIVRO) = EMP-ISBN
006620        MOVE "S" TO WS-ACHOU-LIVRO
006630        GO TO 2240-MONTA-LINHA
006640     END-IF.
006650     ADD 1 TO WS-IDX-LIVRO.
006660     GO TO 2235-PROCURA-LIVRO-LOOP.
006670
006680 2240-MONTA-LINHA.
006690     MOVE SPACES TO REG-EMPSAI.
006700     MOVE 1 TO WS-POS-LINHA.
006710 2241-ID-TAM.
006720     MOVE 13 TO WS-TAM-CSV.
006730 2241-ID-ACHA.
006740     IF WS-TAM-CSV = 0
006750        GO TO 2241-ID-COPIA
006760     END-IF.
006770     IF EMP-ID-FLAT(WS-TAM-CSV:1) NOT = SPACE
006780        GO TO 2241-ID-COPIA
006790     END-IF.
006800     SUBTRACT 1 FROM WS-TAM-CSV.
006810     GO TO 2241-ID-ACHA.
006820 2241-ID-COPIA.
006830     IF WS-TAM-CSV = 0
006840        GO TO 2241-ID-FIM
006850     END-IF.
006860     MOVE EMP-ID-FLAT(1:WS-TAM-CSV) TO
006870         REG-EMPSAI(WS-POS-LINHA:WS-TAM-CSV).
006880     ADD WS-TAM-CSV TO WS-POS-LINHA.
006890 2241-ID-FIM.
006900     MOVE "," TO REG-EMPSAI(WS-POS-LINHA:1).
006910     ADD 1 TO WS-POS-LINHA.
006920 2242-USUARIO-TAM.
006930     MOVE 10 TO WS-TAM-CSV.
006940 2242-USUARIO-ACHA.
006950     IF WS-TAM-CSV = 0
006960        GO TO 2242-USUARIO-COPIA
006970     END-IF.
006980     IF EMP-USUARIO(WS-TAM-CSV:1) NOT = SPACE
006990        GO TO 2242-USUARIO-COPIA
007000     END-IF.
007010     SUBTRACT 1 FROM WS-TAM-CSV.
007020     GO TO 2242-USUARIO-ACHA.
007030 2242-USUARIO-COPIA.
007040     IF WS-TAM-CSV = 0
007050        GO TO 2242-USUARIO-FIM
007060     END-IF.
007070     MOVE EMP-USUARIO(1:WS-TAM-CSV) TO
007080         REG-EMPSAI(WS-POS-LINHA:WS-TAM-CSV).
007090     ADD WS-TAM-CSV TO WS-POS-LINHA.
007100 2242-USUARIO-FIM.
007110     MOVE "," TO REG-EMPSAI(WS-POS-LINHA:1).
007120     ADD 1 TO WS-POS-LINHA.
007130     IF NOT ACHOU-O-USUARIO
007140        GO TO 2243-NOME-FIM
007150     END-IF.
007160 2243-NOME-TAM.
007170     MOVE 100 TO WS-TAM-CSV.
007180 2243-NOME-ACHA.
007190     IF WS-TAM-CSV = 0
007200        GO TO 2243-NOME-SCAN-INIC
007210     END-IF.
007220     IF TAB-USU-NOME(WS-IDX-USUARIO)(WS-TAM-CSV:1) NOT = SPACE
007230        GO TO 2243-NOME-SCAN-INIC
007240     END-IF.
007250     SUBTRACT 1 FROM WS-TAM-CSV.
007260     GO TO 2243-NOME-ACHA.
007270 2243-NOME-SCAN-INIC.
007280     MOVE 1 TO WS-POS-CSV.
007290     MOVE "N" TO WS-TEM-ASPAS.
007300 2243-NOME-SCAN.
007310     IF WS-POS-CSV > WS-TAM-CSV
007320        GO TO 2243-NOME-DECIDE
007330     END-IF.
007340     IF TAB-USU-NOME(WS-IDX-USUARIO)(WS-POS-CSV:1) = "," OR
007350        TAB-USU-NOME(WS-IDX-USUARIO)(WS-POS-CSV:1) = QUOTE
007360        MOVE "S" TO WS-TEM-ASPAS
007370        GO TO 2243-NOME-DECIDE
007380     END-IF.
007390     ADD 1 TO WS-POS-CSV.
007400     GO TO 2243-NOME-SCAN.
007410 2243-NOME-DECIDE.
007420     IF WS-TEM-ASPAS = "S"
007430        GO TO 2243-NOME-MONTA-ASPAS
007440     END-IF.
007450     IF WS-TAM-CSV = 0
007460        GO TO 2243-NOME-FIM
007470     END-IF.
007480     MOVE TAB-USU-NOME(WS-IDX-USUARIO)(1:WS-TAM-CSV) TO
007490         REG-EMPSAI(WS-POS-LINHA:WS-TAM-CSV).
007500     ADD WS-TAM-CSV TO WS-POS-LINHA.
007510     GO TO 2243-NOME-FIM.
007520 2243-NOME-MONTA-ASPAS.
007530     MOVE QUOTE TO REG-EMPSAI(WS-POS-LINHA:1).
007540     ADD 1 TO WS-POS-LINHA.
007550     MOVE 1 TO WS-POS-CSV.
007560 2243-NOME-COPIA.
007570     IF WS-POS-CSV > WS-TAM-CSV
007580        GO TO 2243-NOME-FECHA
007590     END-IF.
007600     MOVE TAB-USU-NOME(WS-IDX-USUARIO)(WS-POS-CSV:1) TO
007610         REG-EMPSAI(WS-POS-LINHA:1).
007620     IF TAB-USU-NOME(WS-IDX-USUARIO)(WS-POS-CSV:1) = QUOTE
007630        ADD 1 TO WS-POS-LINHA
007640        MOVE QUOTE TO REG-EMPSAI(WS-POS-LINHA:1)
007650     END-IF.
007660     ADD 1 TO WS-POS-LINHA.
007670     ADD 1 TO WS-POS-CSV.
007680     GO TO 2243-NOME-COPIA.
007690 2243-NOME-FECHA.
007700     MOVE QUOTE TO REG-EMPSAI(WS-POS-LINHA:1).
007710     ADD 1 TO WS-POS-LINHA.
007720 2243-NOME-FIM.
007730     MOVE "," TO REG-EMPSAI(WS-POS-LINHA:1).
007740     ADD 1 TO WS-POS-LINHA.
007750 2244-ISBN-TAM.
007760     MOVE 17 TO WS-TAM-CSV.
007770 2244-ISBN-ACHA.
007780     IF WS-TAM-CSV = 0
007790        GO TO 2244-ISBN-COPIA
007800     END-IF.
007810     IF EMP-ISBN(WS-TAM-CSV:1) NOT = SPACE
007820        GO TO 2244-ISBN-COPIA
007830     END-IF.
007840     SUBTRACT 1 FROM WS-TAM-CSV.
007850     GO TO 2244-ISBN-ACHA.
007860 2244-ISBN-COPIA.
007870     IF WS-TAM-CSV = 0
007880        GO TO 2244-ISBN-FIM
007890     END-IF.
007900     MOVE EMP-ISBN(1:WS-TAM-CSV) TO
007910         REG-EMPSAI(WS-POS-LINHA:WS-TAM-CSV).
007920     ADD WS-TAM-CSV TO WS-POS-LINHA.
007930 2244-ISBN-FIM.
007940     MOVE "," TO REG-EMPSAI(WS-POS-LINHA:1).
007950     ADD 1 TO WS-POS-LINHA.
007960     IF NOT ACHOU-O-LIVRO
007970        GO TO 2245-TITULO-FIM
007980     END-IF.
007990 2245-TITULO-TAM.
008000     MOVE 100 TO WS-TAM-CSV.
008010 2245-TITULO-ACHA.
008020     IF WS-TAM-CSV = 0
008030        GO TO 2245-TITULO-SCAN-INIC
008040     END-IF.
008050     IF TAB-LIV-TITULO(WS-IDX-LIVRO)(WS-TAM-CSV:1) NOT = SPACE
008060        GO TO 2245-TITULO-SCAN-INIC
008070     END-IF.
008080     SUBTRACT 1 FROM WS-TAM-CSV.
008090     GO TO 2245-TITULO-ACHA.
008100 2245-TITULO-SCAN-INIC.
008110     MOVE 1 TO WS-POS-CSV.
008120     MOVE "N" TO WS-TEM-ASPAS.
008130 2245-TITULO-SCAN.
008140     IF WS-POS-CSV > WS-TAM-CSV
008150        GO TO 2245-TITULO-DECIDE
008160     END-IF.
008170     IF TAB-LIV-TITULO(WS-IDX-LIVRO)(WS-POS-CSV:1) = "," OR
008180        TAB-LIV-TITULO(WS-IDX-LIVRO)(WS-POS-CSV:1) = QUOTE
008190        MOVE "S" TO WS-TEM-ASPAS
008200        GO TO 2245-TITULO-DECIDE
008210     END-IF.
008220     ADD 1 TO WS-POS-CSV.
008230     GO TO 2245-TITULO-SCAN.
008240 2245-TITULO-DECIDE.
008250     IF WS-TEM-ASPAS = "S"
008260        GO TO 2245-TITULO-MONTA-ASPAS
008270     END-IF.
008280     IF WS-TAM-CSV = 0
008290        GO TO 2245-TITULO-FIM
008300     END-IF.
008310     MOVE TAB-LIV-TITULO(WS-IDX-LIVRO)(1:WS-TAM-CSV) TO
008320         REG-EMPSAI(WS-POS-LINHA:WS-TAM-CSV).
008330     ADD WS-TAM-CSV TO WS-POS-LINHA.
008340     GO TO 2245-TITULO-FIM.
008350 2245-TITULO-MONTA-ASPAS.
008360     MOVE QUOTE TO REG-EMPSAI(WS-POS-LINHA:1).
008370     ADD 1 TO WS-POS-LINHA.
008380     MOVE 1 TO WS-POS-CSV.
008390 2245-TITULO-COPIA.
008400     IF WS-POS-CSV > WS-TAM-CSV
008410        GO TO 2245-TITULO-FECHA
008420     END-IF.
008430     MOVE TAB-LIV-TITULO(WS-IDX-LIVRO)(WS-POS-CSV:1) TO
008440         REG-EMPSAI(WS-POS-LINHA:1).
008450     IF TAB-LIV-TITULO(WS-IDX-LIVRO)(WS-POS-CSV:1) = QUOTE
008460        ADD 1 TO WS-POS-LINHA
008470        MOVE QUOTE TO REG-EMPSAI(WS-POS-LINHA:1)
008480     END-IF.
008490     ADD 1 TO WS-POS-LINHA.
008500     ADD 1 TO WS-POS-CSV.
008510     GO TO 2245-TITULO-COPIA.
008520 2245-TITULO-FECHA.
008530     MOVE QUOTE TO REG-EMPSAI(WS-POS-LINHA:1).
008540     ADD 1 TO WS-POS-LINHA.
008550 2245-TITULO-FIM.
008560     MOVE "," TO REG-EMPSAI(WS-POS-LINHA:1).
008570     ADD 1 TO WS-POS-LINHA.
008580 2246-DT-EMP-FORMATA.
008590     IF EMP-DATA-EMPRESTIMO = ZEROS
008600        GO TO 2246-DT-EMP-FIM
008610     END-IF.
008620     MOVE EMP-DATA-EMPRESTIMO TO WS-DATA-TMP.
008630     COMPUTE WS-DATA-ANO = WS-DATA-TMP / 10000.
008640     COMPUTE WS-DATA-MES =
008650         (WS-DATA-TMP / 100) - (WS-DATA-ANO * 100).
008660     COMPUTE WS-DATA-DIA =
008670         WS-DATA-TMP - ((WS-DATA-TMP / 100) * 100).
008680     MOVE WS-DATA-DIA TO REG-EMPSAI(WS-POS-LINHA:2).
008690     ADD 2 TO WS-POS-LINHA.
008700     MOVE "/" TO
008710         REG-EMPSAI(WS-POS-LINHA:1).
008720     ADD 1 TO WS-POS-LINHA.
008730     MOVE WS-DATA-MES TO REG-EMPSAI(WS-POS-LINHA:2).
008740     ADD 2 TO WS-POS-LINHA.
008750     MOVE "/" TO
008760         REG-EMPSAI(WS-POS-LINHA:1).
008770     ADD 1 TO WS-POS-LINHA.
008780     MOVE WS-DATA-ANO TO REG-EMPSAI(WS-POS-LINHA:4).
008790     ADD 4 TO WS-POS-LINHA.
008800 2246-DT-EMP-FIM.
008810     MOVE "," TO REG-EMPSAI(WS-POS-LINHA:1).
008820     ADD 1 TO WS-POS-LINHA.
008830 2247-DT-VENC-FORMATA.
008840     IF EMP-DATA-VENCIMENTO = ZEROS
008850        GO TO 2247-DT-VENC-FIM
008860     END-IF.
008870     MOVE EMP-DATA-VENCIMENTO TO WS-DATA-TMP.
008880     COMPUTE WS-DATA-ANO = WS-DATA-TMP / 10000.
008890     COMPUTE WS-DATA-MES =
008900         (WS-DATA-TMP / 100) - (WS-DATA-ANO * 100).
008910     COMPUTE WS-DATA-DIA =
008920         WS-DATA-TMP - ((WS-DATA-TMP / 100) * 100).
008930     MOVE WS-DATA-DIA TO REG-EMPSAI(WS-POS-LINHA:2).
008940     ADD 2 TO WS-POS-LINHA.
008950     MOVE "/" TO
008960         REG-EMPSAI(WS-POS-LINHA:1).
008970     ADD 1 TO WS-POS-LINHA.
008980     MOVE WS-DATA-MES TO REG-EMPSAI(WS-POS-LINHA:2).
008990     ADD 2 TO WS-POS-LINHA.
009000     MOVE "/" TO
009010         REG-EMPSAI(WS-POS-LINHA:1).
009020     ADD 1 TO WS-POS-LINHA.
009030     MOVE WS-DATA-ANO TO REG-EMPSAI(WS-POS-LINHA:4).
009040     ADD 4 TO WS-POS-LINHA.
009050 2247-DT-VENC-FIM.
009060     MOVE "," TO REG-EMPSAI(WS-POS-LINHA:1).
009070     ADD 1 TO WS-POS-LINHA.
009080 2248-DT-DEV-FORMATA.
009090     IF EMP-DATA-DEVOLUCAO = ZEROS
009100        GO TO 2248-DT-DEV-FIM
009110     END-IF.
009120     MOVE EMP-DATA-DEVOLUCAO TO WS-DATA-TMP.
009130     COMPUTE WS-DATA-ANO = WS-DATA-TMP / 10000.
009140     COMPUTE WS-DATA-MES =
009150         (WS-DATA-TMP / 100) - (WS-DATA-ANO * 100).
009160     COMPUTE WS-DATA-DIA =
009170         WS-DATA-TMP - ((WS-DATA-TMP / 100) * 100).
009180     MOVE WS-DATA-DIA TO REG-EMPSAI(WS-POS-LINHA:2).
009190     ADD 2 TO WS-POS-LINHA.
009200     MOVE "/" TO
009210         REG-EMPSAI(WS-POS-LINHA:1).
009220     ADD 1 TO WS-POS-LINHA.
009230     MOVE WS-DATA-MES TO REG-EMPSAI(WS-POS-LINHA:2).
009240     ADD 2 TO WS-POS-LINHA.
009250     MOVE "/" TO
009260         REG-EMPSAI(WS-POS-LINHA:1).
009270     ADD 1 TO WS-POS-LINHA.
009280     MOVE WS-DATA-ANO TO REG-EMPSAI(WS-POS-LINHA:4).
009290     ADD 4 TO WS-POS-LINHA.
009300 2248-DT-DEV-FIM.
009310     MOVE "," TO REG-EMPSAI(WS-POS-LINHA:1).
009320     ADD 1 TO WS-POS-LINHA.
009330* STATUS DO EMPRESTIMO NO RELATORIO: EM ABERTO OU DEVOLVIDO,
009340* CONFORME A DATA DE DEVOLUCAO ESTAR ZERADA OU NAO.
009350 2249-STATUS-TAM.
009360     MOVE 8 TO WS-TAM-CSV.
009370 2249-STATUS-ACHA.
009380     IF WS-TAM-CSV = 0
009390        GO TO 2249-STATUS-COPIA
009400     END-IF.
009410     IF WS-STATUS-EMP(WS-TAM-CSV:1) NOT = SPACE
009420        GO TO 2249-STATUS-COPIA
009430     END-IF.
009440     SUBTRACT 1 FROM WS-TAM-CSV.
009450     GO TO 2249-STATUS-ACHA.
009460 2249-STATUS-COPIA.
009470     IF WS-TAM-CSV = 0
009480        GO TO 2249-STATUS-FIM
009490     END-IF.
009500     MOVE WS-STATUS-EMP(1:WS-TAM-CSV) TO
009510         REG-EMPSAI(WS-POS-LINHA:WS-TAM-CSV).
009520     ADD WS-TAM-CSV TO WS-POS-LINHA.
009530 2249-STATUS-FIM.
009540     WRITE REG-EMPSAI.
009550     GO TO 2210-LE-EMPRESTIMO.
009560
009570 2290-FECHA-EMPRESTIMOS.
009580     CLOSE EMPREG-DAT.
009590     CLOSE EMPSAI-CSV.
009600     GO TO 3000-ABRE-RESUMO.
009610
009620* 3000 - RESUMO DE CONTROLE (RELEMP.LIS) - CINCO TOTAIS
009630 3000-ABRE-RESUMO.
009640     OPEN OUTPUT RELEMP-LIS.
009650     IF STATUS-REL NOT = "00"
009660        DISPLAY "RELMOV-COB: ERRO ABERTURA RELEMP.LIS " STATUS-REL
009670        STOP RUN
009680     END-IF.
009690     MOVE SPACES TO REG-RELEMP.
009700     MOVE WS-DISPONIVEIS TO WS-EDIT-TOTAL.
009710     STRING "AVAILABLE BOOKS : " DELIMITED BY SIZE
009720         WS-EDIT-TOTAL DELIMITED BY SIZE
009730         INTO REG-RELEMP.
009740     WRITE REG-RELEMP.
009750     MOVE SPACES TO REG-RELEMP.
009760     MOVE WS-EMPRESTADOS TO WS-EDIT-TOTAL.
009770     STRING "LOANED BOOKS    : " DELIMITED BY SIZE
009780         WS-EDIT-TOTAL DELIMITED BY SIZE
009790         INTO REG-RELEMP.
009800     WRITE REG-RELEMP.
009810     MOVE SPACES TO REG-RELEMP.
009820     MOVE WS-QTD-USUARIOS TO WS-EDIT-TOTAL.
009830     STRING "TOTAL USERS     : " DELIMITED BY SIZE
009840         WS-EDIT-TOTAL DELIMITED BY SIZE
009850         INTO REG-RELEMP.
009860     WRITE REG-RELEMP.
009870     MOVE SPACES TO REG-RELEMP.
009880     MOVE WS-ATIVOS TO WS-EDIT-TOTAL.
009890     STRING "ACTIVE LOANS    : " DELIMITED BY SIZE
009900         WS-EDIT-TOTAL DELIMITED BY SIZE
009910         INTO REG-RELEMP.
009920     WRITE REG-RELEMP.
009930     MOVE SPACES TO REG-RELEMP.
009940     MOVE WS-VENCIDOS TO WS-EDIT-TOTAL.
009950     STRING "OVERDUE LOANS   : " DELIMITED BY SIZE
009960         WS-EDIT-TOTAL DELIMITED BY SIZE
009970         INTO REG-RELEMP.
009980     WRITE REG-RELEMP.
009990     CLOSE RELEMP-LIS.
010000     DISPLAY "RELMOV-COB: RELATORIO RELEMP.LIS EMITIDO".
010010     STOP RUN.
