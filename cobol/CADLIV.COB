000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. CADLIV-COB.
000120 AUTHOR. F. SANTORO.
000130 INSTALLATION. EMPRESA S/A - CPD SISTEMAS.
000140 DATE-WRITTEN. 17/03/1987.
000150 DATE-COMPILED.
000160 SECURITY. USO RESTRITO - SETOR DE SISTEMAS.
000170*    EMPRESA S/A
000180*    ANALISTA         :F. SANTORO
000190*    PROGRAMADOR(A)   :F. SANTORO
000200*    FINALIDADE       :CADASTRAMENTO DO ACERVO DE LIVROS DA
000210*                      BIBLIOTECA CENTRAL, A PARTIR DE ARQUIVO
000220*                      SEQUENCIAL RECEBIDO DA COORDENADORIA (CSV)
000230*    DATA             :17/03/1987
000240*
000250*    VRS    DATA          PROGR   DESCRICAO
000260*    1.0    17/03/1987    FS      IMPLANTACAO - ACERVO EM ARQUIVO
000270*                                 INDEXADO POR TOMBO
000280*    1.1    04/11/1988    FS      VALIDACAO DE TITULO E AUTOR
000290*    1.2    19/06/1990    MRC     DUPLICIDADE POR CHAVE PASSA
000300*                                 A SER REJEITADA NO CADASTRO
000310*    1.3    02/02/1993    LTA     ROTINA DE VALIDACAO DE ISBN
000320*    1.4    14/09/1994    LTA     AJUSTE NA CRITICA DE CAMPO
000330*                                 EM BRANCO
000340*    1.5    28/12/1998    JCK     AJUSTE ANO 2000 - REVISAO DAS
000350*                                 AREAS DE DATA (BUG AA/00)
000360*    1.6    11/01/1999    JCK     TESTE DE VIRADA DE SECULO OK
000370*    2.0    05/06/2001    FS      NOVO SISTEMA DE CIRCULACAO -    CIRC-101
000380*                                 ACERVO PASSA A SER CARREGADO POR
000390*                                 IMPORTACAO CSV, SEM MAIS O ARQ
000400*                                 INDEXADO CADCURSO/CADDISCI
000410*    2.1    22/08/2001    FS      LINHA MALFORMADA NAO ABORTA O   CIRC-114
000420*                                 LOTE, PASSA A SER CONTADA COMO
000430*                                 ERRO
000440*    2.2    09/01/2002    RVN     CAMPO ENTRE ASPAS COM VIRGULA   CIRC-147
000450*                                 EMBUTIDA (PEDIDO CIRCULACAO)
000460*    2.3    30/04/2003    RVN     RETIRADA TELA DE CADASTRO MANUALCIRC-160
000470*                                 - PROCESSO 100% EM LOTE
000480
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM
000530     CLASS CLASSE-NUMERICA IS "0" THRU "9"
000540     UPSI-0 ON STATUS IS SW-VALIDACAO-RIGIDA
000550            OFF STATUS IS SW-VALIDACAO-NORMAL.
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT LIVROS-CSV ASSIGN TO DISK
000590                       ORGANIZATION LINE SEQUENTIAL
000600                       FILE STATUS STATUS-CSV.
000610     SELECT LIVREG-DAT ASSIGN TO DISK
000620                       ORGANIZATION LINE SEQUENTIAL
000630                       FILE STATUS STATUS-REG.
000640
000650 DATA DIVISION.
000660 FILE SECTION.
000670 FD  LIVROS-CSV
000680     LABEL RECORD STANDARD
000690     VALUE OF FILE-ID "LIVROS.CSV".
000700 01  REG-LIVROS-CSV.
000710     05  LINHA-LIVRO-CSV       PIC X(240).
000720* REDEFINICAO PARA ESPIAR O 1O CARACTER (LINHA DE COMENTARIO)
000730 01  REG-LIVROS-ALT REDEFINES REG-LIVROS-CSV.
000740     05  LIN-PRIMEIRO-CAR      PIC X(01).
000750     05  FILLER                PIC X(239).
000760
000770 FD  LIVREG-DAT
000780     LABEL RECORD STANDARD
000790     VALUE OF FILE-ID "LIVREG.DAT".
000800 01  REG-LIVRO.
000810* CHAVE DO ACERVO - NUMERO ISBN DO LIVRO.
000820     05  LIV-ISBN-DETALHE.
000830         10  LIV-ISBN-PARTE-1  PIC X(05).
000840         10  LIV-ISBN-PARTE-2  PIC X(12).
000850     05  LIV-ISBN-FLAT REDEFINES LIV-ISBN-DETALHE
000860                               PIC X(17).
000870* TITULO DA OBRA CONFORME O CADASTRO.
000880     05  LIV-TITULO            PIC X(100).
000890* AUTOR DA OBRA CONFORME O CADASTRO.
000900     05  LIV-AUTOR             PIC X(100).
000910* INDICADOR DE DISPONIBILIDADE DO EXEMPLAR PARA EMPRESTIMO - S/N.
000920     05  LIV-DISPONIVEL        PIC X(01).
000930     05  FILLER                PIC X(12).
000940
000950 WORKING-STORAGE SECTION.
000960* CODIGO DE RETORNO DA OPERACAO DE E/S NO ARQUIVO.
000970 01  STATUS-CSV                PIC X(02) VALUE SPACES.
000980 01  STATUS-REG                PIC X(02) VALUE SPACES.
000990 01  WS-NOME-ARQ-CSV           PIC X(12) VALUE "LIVROS.CSV".
001000 01  WS-NOME-OK                PIC X(01) VALUE "S".
001010     88  NOME-VALIDO                     VALUE "S".
001020 77  WS-LINHA                  PIC 9(05) COMP VALUE ZEROS.
001030 77  IR-TOTAL                  PIC 9(05) COMP VALUE ZEROS.
001040 77  IR-IMPORTADOS             PIC 9(05) COMP VALUE ZEROS.
001050 77  IR-DUPLICADOS              PIC 9(05) COMP VALUE ZEROS.
001060 77  IR-ERROS                  PIC 9(05) COMP VALUE ZEROS.
001070 01  WS-MAX-LIVROS             PIC 9(05) COMP VALUE 00500.
001080 01  WS-QTD-LIVROS             PIC 9(05) COMP VALUE ZEROS.
001090 77  WS-IDX                    PIC 9(05) COMP VALUE ZEROS.
001100 01  WS-ACHOU-DUP              PIC X(01) VALUE "N".
001110     88  ACHOU-DUPLICADO                 VALUE "S".
001120
001130* TABELA DO ACERVO EM MEMORIA - USADA SOMENTE PARA A CRITICA
001140* DE ISBN JA CADASTRADO NESTA MESMA CARGA
001150 01  TAB-ACERVO.
001160     05  TAB-LIVRO OCCURS 500 TIMES
001170                   INDEXED BY IX-LIVRO.
001180* CHAVE DO ACERVO - NUMERO ISBN DO LIVRO.
001190         10  TAB-ISBN          PIC X(17).
001200
001210* AREA DE QUEBRA DOS 3 CAMPOS DO REGISTRO CSV (ISBN,TITULO,AUTOR)
001220 01  WS-CAMPOS.
001230     05  WS-CAMPO OCCURS 3 TIMES
001240                  PIC X(100).
001250 01  WS-TAM-CAMPO-TAB.
001260     05  WS-TAM-CAMPO OCCURS 3 TIMES
001270                      PIC 9(03) COMP.
001280 01  WS-VIRGULAS               PIC 9(03) COMP VALUE ZEROS.
001290 01  WS-QTD-CAMPOS             PIC 9(01) COMP VALUE 1.
001300 01  WS-POS                    PIC 9(03) COMP VALUE ZEROS.
001310 01  WS-TAM-LINHA              PIC 9(03) COMP VALUE ZEROS.
001320 01  WS-TAM-ATUAL              PIC 9(03) COMP VALUE ZEROS.
001330 01  WS-NOVO-TAM               PIC 9(03) COMP VALUE ZEROS.
001340 01  WS-DENTRO-ASPAS           PIC X(01) VALUE "N".
001350     88  DENTRO-DE-ASPAS                 VALUE "S".
001360 01  WS-CAR                    PIC X(01).
001370 01  WS-CAMPO-ATUAL            PIC X(100) VALUE SPACES.
001380
001390* AREA DE VALIDACAO DO ISBN (RETIRA HIFEN/BRANCO, CONFERE 10/13)
001400 01  WS-ISBN-BRUTO.
001410* CHAVE DO ACERVO - NUMERO ISBN DO LIVRO.
001420     05  WS-ISBN-CAR OCCURS 17 TIMES
001430                     PIC X(01).
001440* CHAVE DO ACERVO - NUMERO ISBN DO LIVRO.
001450 01  WS-ISBN-BRUTO-FLAT REDEFINES WS-ISBN-BRUTO
001460                               PIC X(17).
001470* CHAVE DO ACERVO - NUMERO ISBN DO LIVRO.
001480 01  WS-ISBN-LIMPO             PIC X(13) VALUE SPACES.
001490 01  WS-ISBN-LIMPO-N REDEFINES WS-ISBN-LIMPO
001500                               PIC 9(13).
001510* CHAVE DO ACERVO - NUMERO ISBN DO LIVRO.
001520 01  WS-ISBN-TAM               PIC 9(02) COMP VALUE ZEROS.
001530 01  WS-ISBN-OK                PIC X(01) VALUE "N".
001540     88  ISBN-VALIDO                     VALUE "S".
001550
001560 01  WS-CAMPO-OK               PIC X(01) VALUE "N".
001570     88  CAMPO-VALIDO                    VALUE "S".
001580 01  WS-LINHA-OK               PIC X(01) VALUE "N".
001590     88  LINHA-VALIDA                    VALUE "S".
001600
001610 PROCEDURE DIVISION.
001620
001630* ROTINA PRINCIPAL - CARGA DO ACERVO A PARTIR DO CSV RECEBIDO
001640 0000-INICIO.
001650     GO TO 0050-VALIDA-NOME-ARQ.
001660
001670* 0050 - CONFERE SE O NOME DO ARQUIVO OBEDECE A NORMA DO CPD
001680* (SEM CARACTER INVALIDO E TERMINADO EM .CSV)
001690 0050-VALIDA-NOME-ARQ.
001700     MOVE "S" TO WS-NOME-OK.
001710     MOVE 1 TO WS-POS.
001720 0055-CONFERE-CAR.
001730     IF WS-POS > 10
001740        GO TO 0060-CONFERE-EXT
001750     END-IF.
001760     MOVE WS-NOME-ARQ-CSV(WS-POS:1) TO WS-CAR.
001770     IF WS-CAR = "<" OR WS-CAR = ">" OR WS-CAR = ":"
001780        OR WS-CAR = QUOTE OR WS-CAR = "/"
001790        OR WS-CAR = "\" OR WS-CAR = "|"
001800        OR WS-CAR = "?" OR WS-CAR = "*"
001810        MOVE "N" TO WS-NOME-OK
001820     END-IF.
001830     ADD 1 TO WS-POS.
001840     GO TO 0055-CONFERE-CAR.
001850 0060-CONFERE-EXT.
001860     IF WS-NOME-ARQ-CSV(7:4) NOT = ".CSV"
001870        MOVE "N" TO WS-NOME-OK
001880     END-IF.
001890     IF NOME-VALIDO
001900        GO TO 0100-ABRE-ARQUIVOS
001910     END-IF.
001920     DISPLAY "CADLIV-COB: NOME DE ARQUIVO INVALIDO - "
001930             WS-NOME-ARQ-CSV.
001940     IF SW-VALIDACAO-RIGIDA
001950        STOP RUN
001960     END-IF.
001970     GO TO 0100-ABRE-ARQUIVOS.
001980
001990 0100-ABRE-ARQUIVOS.
002000     OPEN INPUT LIVROS-CSV.
002010     IF STATUS-CSV NOT = "00"
002020        DISPLAY "CADLIV-COB: ERRO ABERTURA LIVROS.CSV " STATUS-CSV
002030        STOP RUN
002040     END-IF.
002050     OPEN OUTPUT LIVREG-DAT.
002060     IF STATUS-REG NOT = "00"
002070        DISPLAY "CADLIV-COB: ERRO ABERTURA LIVREG.DAT " STATUS-REG
002080        CLOSE LIVROS-CSV
002090        STOP RUN
002100     END-IF.
002110     GO TO 0700-LE-LINHA.
002120
002130* 0700 - LE UMA LINHA DO CSV E ENCAMINHA PARA VALIDACAO/GRAVACAO
002140 0700-LE-LINHA.
002150     READ LIVROS-CSV
002160         AT END
002170            GO TO 0800-TOTAIS
002180     END-READ.
002190     ADD 1 TO WS-LINHA.
002200     IF LINHA-LIVRO-CSV = SPACES
002210        GO TO 0700-LE-LINHA
002220     END-IF.
002230     MOVE 1 TO WS-POS.
002240 0705-ACHA-1O-CAR.
002250     IF WS-POS > 240
002260        GO TO 0700-LE-LINHA
002270     END-IF.
002280     IF LINHA-LIVRO-CSV(WS-POS:1) NOT = SPACE
002290        GO TO 0708-TESTA-COMENTARIO
002300     END-IF.
002310     ADD 1 TO WS-POS.
002320     GO TO 0705-ACHA-1O-CAR.
002330* LINHA CUJO 1O CARACTER E ASTERISCO E COMENTARIO NO CSV
002340* E NAO ENTRA NA CONTAGEM DE ERROS.
002350 0708-TESTA-COMENTARIO.
002360     IF LINHA-LIVRO-CSV(WS-POS:1) = "#"
002370        GO TO 0700-LE-LINHA
002380     END-IF.
002390     ADD 1 TO IR-TOTAL.
002400     GO TO 0720-QUEBRA-CAMPOS.
002410
002420* 0720 - QUEBRA A LINHA CSV EM 3 CAMPOS, RESPEITANDO ASPAS E
002430* ASPAS DUPLICADAS DENTRO DE CAMPO ENTRE ASPAS
002440 0720-QUEBRA-CAMPOS.
002450     MOVE SPACES TO WS-CAMPOS.
002460     MOVE 1 TO WS-QTD-CAMPOS.
002470     MOVE ZEROS TO WS-VIRGULAS WS-TAM-ATUAL.
002480     MOVE SPACES TO WS-CAMPO-ATUAL.
002490     MOVE "N" TO WS-DENTRO-ASPAS.
002500     MOVE 1 TO WS-POS.
002510 0722-SCAN-CAR.
002520     IF WS-POS > 240
002530        GO TO 0725-QUEBRA-FIM
002540     END-IF.
002550     MOVE LINHA-LIVRO-CSV(WS-POS:1) TO WS-CAR.
002560     EVALUATE TRUE
002570       WHEN WS-CAR = QUOTE
002580            AND DENTRO-DE-ASPAS
002590            AND WS-POS < 240
002600            AND LINHA-LIVRO-CSV(WS-POS + 1:1) = QUOTE
002610          ADD 1 TO WS-TAM-ATUAL
002620          MOVE WS-CAR TO WS-CAMPO-ATUAL(WS-TAM-ATUAL:1)
002630          ADD 1 TO WS-POS
002640       WHEN WS-CAR = QUOTE AND DENTRO-DE-ASPAS
002650          MOVE "N" TO WS-DENTRO-ASPAS
002660       WHEN WS-CAR = QUOTE
002670          MOVE "S" TO WS-DENTRO-ASPAS
002680       WHEN WS-CAR = "," AND NOT DENTRO-DE-ASPAS
002690          ADD 1 TO WS-VIRGULAS
002700          IF WS-QTD-CAMPOS < 3
002710             MOVE WS-CAMPO-ATUAL TO WS-CAMPO(WS-QTD-CAMPOS)
002720             ADD 1 TO WS-QTD-CAMPOS
002730             MOVE SPACES TO WS-CAMPO-ATUAL
002740             MOVE ZEROS TO WS-TAM-ATUAL
002750          END-IF
002760       WHEN OTHER
002770          IF WS-TAM-ATUAL < 100
002780             ADD 1 TO WS-TAM-ATUAL
002790             MOVE WS-CAR TO WS-CAMPO-ATUAL(WS-TAM-ATUAL:1)
002800          END-IF
002810     END-EVALUATE.
002820     ADD 1 TO WS-POS.
002830     GO TO 0722-SCAN-CAR.
002840 0725-QUEBRA-FIM.
002850     MOVE WS-CAMPO-ATUAL TO WS-CAMPO(WS-QTD-CAMPOS).
002860     GO TO 0750-VALIDA-CAMPOS.
002870
002880* 0750 - CRITICA OS 3 CAMPOS QUEBRADOS (QTDE, BRANCO, ISBN,
002890* TITULO E AUTOR)
002900 0750-VALIDA-CAMPOS.
002910     MOVE "S" TO WS-LINHA-OK.
002920     COMPUTE WS-TAM-LINHA = WS-VIRGULAS + 1.
002930     IF WS-TAM-LINHA NOT = 3
002940        MOVE "N" TO WS-LINHA-OK
002950        GO TO 0790-VALIDA-FIM
002960     END-IF.
002970     GO TO 2110-ELIMINA-1.
002980
002990* 2110/2120/2130 - ELIMINA BRANCOS A ESQUERDA/DIREITA DE CADA UM
003000* DOS 3 CAMPOS (ISBN, TITULO, AUTOR) E CALCULA O TAMANHO
003010 2110-ELIMINA-1.
003020     MOVE ZEROS TO WS-TAM-ATUAL WS-NOVO-TAM.
003030     MOVE 100 TO WS-POS.
003040 2111-ACHA-FIM-1.
003050     IF WS-POS < 1
003060        GO TO 2113-ACHA-INI-1
003070     END-IF.
003080     IF WS-CAMPO(1)(WS-POS:1) NOT = SPACE
003090        GO TO 2113-ACHA-INI-1
003100     END-IF.
003110     SUBTRACT 1 FROM WS-POS.
003120     GO TO 2111-ACHA-FIM-1.
003130 2113-ACHA-INI-1.
003140     MOVE WS-POS TO WS-TAM-ATUAL.
003150     IF WS-TAM-ATUAL = 0
003160        GO TO 2119-FIM-1
003170     END-IF.
003180     MOVE 1 TO WS-POS.
003190 2115-ACHA-INI-1-LOOP.
003200     IF WS-POS > WS-TAM-ATUAL
003210        GO TO 2117-MONTA-1
003220     END-IF.
003230     IF WS-CAMPO(1)(WS-POS:1) NOT = SPACE
003240        GO TO 2117-MONTA-1
003250     END-IF.
003260     ADD 1 TO WS-POS.
003270     GO TO 2115-ACHA-INI-1-LOOP.
003280 2117-MONTA-1.
003290     COMPUTE WS-NOVO-TAM = WS-TAM-ATUAL - WS-POS + 1.
003300     MOVE WS-CAMPO(1)(WS-POS:WS-NOVO-TAM) TO WS-CAMPO-ATUAL.
003310     MOVE SPACES TO WS-CAMPO(1).
003320     MOVE WS-CAMPO-ATUAL(1:WS-NOVO-TAM) TO
003330          WS-CAMPO(1)(1:WS-NOVO-TAM).
003340 2119-FIM-1.
003350     MOVE WS-NOVO-TAM TO WS-TAM-CAMPO(1).
003360     GO TO 2200-VALIDA-ISBN.
003370
003380 2120-ELIMINA-2.
003390     MOVE ZEROS TO WS-TAM-ATUAL WS-NOVO-TAM.
003400     MOVE 100 TO WS-POS.
003410 2121-ACHA-FIM-2.
003420     IF WS-POS < 1
003430        GO TO 2123-ACHA-INI-2
003440     END-IF.
003450     IF WS-CAMPO(2)(WS-POS:1) NOT = SPACE
003460        GO TO 2123-ACHA-INI-2
003470     END-IF.
003480     SUBTRACT 1 FROM WS-POS.
003490     GO TO 2121-ACHA-FIM-2.
003500 2123-ACHA-INI-2.
003510     MOVE WS-POS TO WS-TAM-ATUAL.
003520     IF WS-TAM-ATUAL = 0
003530        GO TO 2129-FIM-2
003540     END-IF.
003550     MOVE 1 TO WS-POS.
003560 2125-ACHA-INI-2-LOOP.
003570     IF WS-POS > WS-TAM-ATUAL
003580        GO TO 2127-MONTA-2
003590     END-IF.
003600     IF WS-CAMPO(2)(WS-POS:1) NOT = SPACE
003610        GO TO 2127-MONTA-2
003620     END-IF.
003630     ADD 1 TO WS-POS.
003640     GO TO 2125-ACHA-INI-2-LOOP.
003650 2127-MONTA-2.
003660     COMPUTE WS-NOVO-TAM = WS-TAM-ATUAL - WS-POS + 1.
003670     MOVE WS-CAMPO(2)(WS-POS:WS-NOVO-TAM) TO WS-CAMPO-ATUAL.
003680     MOVE SPACES TO WS-CAMPO(2).
003690     MOVE WS-CAMPO-ATUAL(1:WS-NOVO-TAM) TO
003700          WS-CAMPO(2)(1:WS-NOVO-TAM).
003710 2129-FIM-2.
003720     MOVE WS-NOVO-TAM TO WS-TAM-CAMPO(2).
003730     MOVE "N" TO WS-CAMPO-OK.
003740     IF WS-TAM-CAMPO(2) >= 002 AND WS-TAM-CAMPO(2) <= 100
003750        MOVE "S" TO WS-CAMPO-OK
003760     END-IF.
003770     IF NOT CAMPO-VALIDO
003780        MOVE "N" TO WS-LINHA-OK
003790     END-IF.
003800     GO TO 2130-ELIMINA-3.
003810
003820 2130-ELIMINA-3.
003830     MOVE ZEROS TO WS-TAM-ATUAL WS-NOVO-TAM.
003840     MOVE 100 TO WS-POS.
003850 2131-ACHA-FIM-3.
003860     IF WS-POS < 1
003870        GO TO 2133-ACHA-INI-3
003880     END-IF.
003890     IF WS-CAMPO(3)(WS-POS:1) NOT = SPACE
003900        GO TO 2133-ACHA-INI-3
003910     END-IF.
003920     SUBTRACT 1 FROM WS-POS.
003930     GO TO 2131-ACHA-FIM-3.
003940 2133-ACHA-INI-3.
003950     MOVE WS-POS TO WS-TAM-ATUAL.
003960     IF WS-TAM-ATUAL = 0
003970        GO TO 2139-FIM-3
003980     END-IF.
003990     MOVE 1 TO WS-POS.
004000 2135-ACHA-INI-3-LOOP.
004010     IF WS-POS > WS-TAM-ATUAL
004020        GO TO 2137-MONTA-3
004030     END-IF.
004040     IF WS-CAMPO(3)(WS-POS:1) NOT = SPACE
004050        GO TO 2137-MONTA-3
004060     END-IF.
004070     ADD 1 TO WS-POS.
004080     GO TO 2135-ACHA-INI-3-LOOP.
004090 2137-MONTA-3.
004100     COMPUTE WS-NOVO-TAM = WS-TAM-ATUAL - WS-POS + 1.
004110     MOVE WS-CAMPO(3)(WS-POS:WS-NOVO-TAM) TO WS-CAMPO-ATUAL.
004120     MOVE SPACES TO WS-CAMPO(3).
004130     MOVE WS-CAMPO-ATUAL(1:WS-NOVO-TAM) TO
004140          WS-CAMPO(3)(1:WS-NOVO-TAM).
004150 2139-FIM-3.
004160     MOVE WS-NOVO-TAM TO WS-TAM-CAMPO(3).
004170     MOVE "N" TO WS-CAMPO-OK.
004180     IF WS-TAM-CAMPO(3) >= 002 AND WS-TAM-CAMPO(3) <= 100
004190        MOVE "S" TO WS-CAMPO-OK
004200     END-IF.
004210     IF NOT CAMPO-VALIDO
004220        MOVE "N" TO WS-LINHA-OK
004230     END-IF.
004240     IF WS-CAMPO(1) = SPACES OR WS-CAMPO(2) = SPACES
004250                             OR WS-CAMPO(3) = SPACES
004260        MOVE "N" TO WS-LINHA-OK
004270     END-IF.
004280     GO TO 0790-VALIDA-FIM.
004290
004300* 2200 - VALIDA ISBN: RETIRA HIFEN E BRANCO, EXIGE 10 OU 13
004310* DIGITOS NUMERICOS RESTANTES
004320 2200-VALIDA-ISBN.
004330     MOVE SPACES TO WS-ISBN-LIMPO.
004340     MOVE ZEROS TO WS-ISBN-TAM.
004350     MOVE "N" TO WS-ISBN-OK.
004360     MOVE 1 TO WS-POS.
004370 2210-SCAN-ISBN.
004380     IF WS-POS > WS-TAM-CAMPO(1)
004390        GO TO 2220-FECHA-ISBN
004400     END-IF.
004410     MOVE WS-CAMPO(1)(WS-POS:1) TO WS-CAR.
004420     IF WS-CAR = "-" OR WS-CAR = SPACE
004430        GO TO 2215-PROX-ISBN
004440     END-IF.
004450     ADD 1 TO WS-ISBN-TAM.
004460     IF WS-ISBN-TAM > 13
004470        GO TO 2215-PROX-ISBN
004480     END-IF.
004490     MOVE WS-CAR TO WS-ISBN-LIMPO(WS-ISBN-TAM:1).
004500 2215-PROX-ISBN.
004510     ADD 1 TO WS-POS.
004520     GO TO 2210-SCAN-ISBN.
004530 2220-FECHA-ISBN.
004540     IF WS-ISBN-TAM NOT = 10 AND WS-ISBN-TAM NOT = 13
004550        GO TO 2230-ISBN-FIM
004560     END-IF.
004570     IF WS-ISBN-LIMPO-N IS NUMERIC
004580        MOVE "S" TO WS-ISBN-OK
004590     END-IF.
004600 2230-ISBN-FIM.
004610     IF NOT ISBN-VALIDO
004620        MOVE "N" TO WS-LINHA-OK
004630     END-IF.
004640     GO TO 2120-ELIMINA-2.
004650
004660 0790-VALIDA-FIM.
004670     IF LINHA-VALIDA
004680        GO TO 0500-GRAVA-LIVRO
004690     END-IF.
004700     ADD 1 TO IR-ERROS.
004710     DISPLAY "CADLIV-COB: LINHA " WS-LINHA " REJEITADA (ERRO)".
004720     GO TO 0700-LE-LINHA.
004730
004740* 0500 - GRAVA O LIVRO NO REGISTRO DE ACERVO (SE NAO DUPLICADO)
004750 0500-GRAVA-LIVRO.
004760     MOVE WS-CAMPO(1) TO WS-ISBN-BRUTO-FLAT.
004770     MOVE "N" TO WS-ACHOU-DUP.
004780     MOVE 1 TO WS-IDX.
004790* BUSCA SEQUENCIAL NA TABELA - O ACERVO DE UMA CARGA CABE
004800* EM 500 POSICOES, NAO JUSTIFICA INDICE.
004810 0510-PROCURA-ISBN.
004820     IF WS-IDX > WS-QTD-LIVROS
004830        GO TO 0520-TESTA-DUP
004840     END-IF.
004850     IF TAB-ISBN(WS-IDX) = WS-ISBN-BRUTO-FLAT
004860        MOVE "S" TO WS-ACHOU-DUP
004870        GO TO 0520-TESTA-DUP
004880     END-IF.
004890     ADD 1 TO WS-IDX.
004900     GO TO 0510-PROCURA-ISBN.
004910* ISBN REPETIDO NESTA MESMA CARGA E REJEITADO.
004920 0520-TESTA-DUP.
004930     IF ACHOU-DUPLICADO
004940        ADD 1 TO IR-DUPLICADOS
004950        DISPLAY "CADLIV-COB: LINHA " WS-LINHA
004960                " ISBN DUPLICADO - IGNORADO"
004970        GO TO 0700-LE-LINHA
004980     END-IF.
004990     IF WS-QTD-LIVROS >= WS-MAX-LIVROS
005000        ADD 1 TO IR-ERROS
005010        DISPLAY "CADLIV-COB: ACERVO CHEIO - LINHA " WS-LINHA
005020                " NAO PROCESSADA"
005030        GO TO 0700-LE-LINHA
005040     END-IF.
005050     ADD 1 TO WS-QTD-LIVROS.
005060     MOVE WS-ISBN-BRUTO-FLAT TO TAB-ISBN(WS-QTD-LIVROS).
005070     MOVE WS-ISBN-BRUTO-FLAT TO LIV-ISBN-FLAT.
005080     MOVE WS-CAMPO(2)        TO LIV-TITULO.
005090     MOVE WS-CAMPO(3)        TO LIV-AUTOR.
005100     MOVE "Y"                TO LIV-DISPONIVEL.
005110     WRITE REG-LIVRO.
005120     ADD 1 TO IR-IMPORTADOS.
005130     GO TO 0700-LE-LINHA.
005140
005150 0800-TOTAIS.
005160     DISPLAY "CADLIV-COB: TOTAL LIDO       = " IR-TOTAL.
005170     DISPLAY "CADLIV-COB: TOTAL IMPORTADO  = " IR-IMPORTADOS.
005180     DISPLAY "CADLIV-COB: TOTAL DUPLICADO  = " IR-DUPLICADOS.
005190     DISPLAY "CADLIV-COB: TOTAL COM ERRO   = " IR-ERROS.
005200     CLOSE LIVROS-CSV.
005210     CLOSE LIVREG-DAT.
005220     STOP RUN.
